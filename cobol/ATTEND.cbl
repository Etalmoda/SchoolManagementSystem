000100*=================================================================
000110*PROGRAM.     ATTEND.
000120*PURPOSE.     STUDENT ATTENDANCE MARKING.  TWO CALLERS:
000130*             MARK_PRESENT AND MARK_ABSENT.  MARK_ABSENT ALSO
000140*             PULLS THE STUDENT OUT OF WHATEVER ROOM THEY WERE
000150*             ASSIGNED TO AND DECREMENTS THAT ROOM'S HEADCOUNT.
000160*=================================================================
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID.    ATTEND.
000190 AUTHOR.        T. OYELARAN.
000200 INSTALLATION.  RIVERBEND UNIFIED SCHOOL DISTRICT -
000210                DATA PROCESSING.
000220 DATE-WRITTEN.  03/19/1998.
000230 DATE-COMPILED.
000240 SECURITY.      UNCLASSIFIED - SEE DP STANDARDS MANUAL,
000250                SECTION 4.
000260*-----------------------------------------------------------------
000270*CHANGE LOG.
000280*   03/19/1998  T.OYELARAN   ORIGINAL PROGRAM - REQUEST #5920.
000290*   11/30/1999  T.OYELARAN   Y2K COMPLIANCE REVIEW - NO TWO-DIGIT
000300*                            YEAR FIELDS IN THIS PROGRAM.
000310*   02/06/2003  J.KOSTER     MARK_ABSENT NOW CLEARS THE ROOM
000320*                            ASSIGNMENT AND PRINTS THE REMOVAL
000330*                            MESSAGE - REQ #6701 (NURSE WAS SEEING
000340*                            ABSENT KIDS STILL IN HEADCOUNTS).
000350*-----------------------------------------------------------------
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM
000400     CLASS ALPHA-VERB-CHARS IS "A" THRU "Z"
000410     SWITCH-1 IS UPSI-0 ON STATUS IS WS-TRACE-SW-ON
000420                         OFF STATUS IS WS-TRACE-SW-OFF.
000430
000440 DATA DIVISION.
000450 WORKING-STORAGE SECTION.
000460 77  WS-STUDENT-FOUND-FLAG        PIC X(01) VALUE 'N'.
000470     88  WS-STUDENT-WAS-FOUND         VALUE 'Y'.
000480 77  WS-ROOM-FOUND-FLAG           PIC X(01) VALUE 'N'.
000490     88  WS-ROOM-WAS-FOUND            VALUE 'Y'.
000500 01  WS-MATCH-AREA.
000510     05  WS-MATCH-UC              PIC X(30).
000520     05  FILLER                   PIC X(01).
000530*REDEFINES 1 OF 3 - ONE FLAT VIEW, CLEARED BY A SINGLE MOVE.
000540 01  WS-MATCH-AREA-ALT REDEFINES WS-MATCH-AREA.
000550     05  WS-MATCH-AREA-FLAT       PIC X(31).
000560 01  WS-ENTRY-AREA.
000570     05  WS-ENTRY-UC              PIC X(30).
000580     05  FILLER                   PIC X(01).
000590*REDEFINES 2 OF 3 - ONE FLAT VIEW, CLEARED BY A SINGLE MOVE.
000600 01  WS-ENTRY-AREA-ALT REDEFINES WS-ENTRY-AREA.
000610     05  WS-ENTRY-AREA-FLAT       PIC X(31).
000620 01  WS-SAVE-ROOM-NAME.
000630     05  WS-SAVE-ROOM-NAME-TX     PIC X(20).
000640     05  FILLER                   PIC X(01).
000650*REDEFINES 3 OF 3 - CLEARED BEFORE CAPTURING THE STUDENT'S
000660*OLD ROOM ASSIGNMENT SO A TRAILING ROOM NAME NEVER BLEEDS
000670*THROUGH FROM ONE CALL TO THE NEXT.
000680 01  WS-SAVE-ROOM-NAME-ALT REDEFINES WS-SAVE-ROOM-NAME.
000690     05  WS-SAVE-ROOM-NAME-FLAT   PIC X(21).
000700 77  IDX-SAVE-ROOM                PIC 9(03) COMP.
000710
000720 LINKAGE SECTION.
000730 01  LK-ATT-REQUEST.
000740     05  LK-ATT-ACTION            PIC X(01).
000750         88  ATT-ACTION-PRESENT       VALUE 'P'.
000760         88  ATT-ACTION-ABSENT        VALUE 'A'.
000770     05  LK-ATT-MATCH-NAME        PIC X(30).
000780     05  FILLER                   PIC X(05).
000790 01  LK-STUDENT-TABLE.
000800     05  FILLER                   PIC X(01).
000810     COPY SCM001.
000820 77  LK-STUDENT-COUNT               PIC 9(03) COMP.
000830 01  LK-ROOM-TABLE.
000840     05  FILLER                   PIC X(01).
000850     COPY SCM003.
000860 77  LK-ROOM-COUNT                  PIC 9(03) COMP.
000870
000880 PROCEDURE DIVISION USING LK-ATT-REQUEST, LK-STUDENT-TABLE,
000890     LK-STUDENT-COUNT, LK-ROOM-TABLE, LK-ROOM-COUNT.
000900 MAIN-PROCEDURE.
000910     MOVE 'N' TO WS-STUDENT-FOUND-FLAG
000920     MOVE SPACES TO WS-MATCH-AREA-FLAT
000930     MOVE LK-ATT-MATCH-NAME TO WS-MATCH-UC
000940     INSPECT WS-MATCH-UC CONVERTING
000950         "abcdefghijklmnopqrstuvwxyz"
000960         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000970     PERFORM P1-FIND-STUDENT THRU P1-FIND-STUDENT-EXIT
000980         VARYING IDX-STUDENT FROM 1 BY 1
000990         UNTIL IDX-STUDENT > LK-STUDENT-COUNT
001000            OR WS-STUDENT-WAS-FOUND
001010     IF NOT WS-STUDENT-WAS-FOUND
001020         DISPLAY LK-ATT-MATCH-NAME ' Not found!'
001030         GO TO P0-FIM
001040     END-IF
001050     EVALUATE TRUE
001060         WHEN ATT-ACTION-PRESENT
001070             PERFORM P2-MARK-PRESENT THRU P2-MARK-PRESENT-EXIT
001080         WHEN ATT-ACTION-ABSENT
001090             PERFORM P3-MARK-ABSENT THRU P3-MARK-ABSENT-EXIT
001100     END-EVALUATE
001110     PERFORM P0-FIM
001120     .
001130 P0-FIM.
001140     GOBACK.
001150
001160 P1-FIND-STUDENT.
001170     MOVE SPACES TO WS-ENTRY-AREA-FLAT
001180     MOVE STUDENT-NAME(IDX-STUDENT) TO WS-ENTRY-UC
001190     INSPECT WS-ENTRY-UC CONVERTING
001200         "abcdefghijklmnopqrstuvwxyz"
001210         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001220     IF WS-ENTRY-UC = WS-MATCH-UC
001230         SET WS-STUDENT-WAS-FOUND TO TRUE
001240     END-IF
001250     .
001260 P1-FIND-STUDENT-EXIT.
001270     EXIT.
001280
001290 P2-MARK-PRESENT.
001300     IF STUDENT-IS-PRESENT(IDX-STUDENT)
001310         DISPLAY 'Student is already present!'
001320         GO TO P2-MARK-PRESENT-EXIT
001330     END-IF
001340     SET STUDENT-IS-PRESENT(IDX-STUDENT) TO TRUE
001350     DISPLAY STUDENT-NAME(IDX-STUDENT) ' marked present'
001360     .
001370 P2-MARK-PRESENT-EXIT.
001380     EXIT.
001390
001400*02/06/2003 J.K. - ALSO DROPS THE STUDENT FROM THEIR ROOM.
001410 P3-MARK-ABSENT.
001420     IF STUDENT-IS-ABSENT(IDX-STUDENT)
001430         DISPLAY 'Student is already absent!'
001440         GO TO P3-MARK-ABSENT-EXIT
001450     END-IF
001460     SET STUDENT-IS-ABSENT(IDX-STUDENT) TO TRUE
001470     DISPLAY STUDENT-NAME(IDX-STUDENT) ' marked absent'
001480     IF LOCATION(IDX-STUDENT) = 'N/A' OR
001490        LOCATION(IDX-STUDENT) = SPACES
001500         GO TO P3-MARK-ABSENT-EXIT
001510     END-IF
001520     MOVE 'N' TO WS-ROOM-FOUND-FLAG
001530     MOVE SPACES TO WS-SAVE-ROOM-NAME-FLAT
001540     MOVE LOCATION(IDX-STUDENT) TO WS-SAVE-ROOM-NAME-TX
001550     PERFORM P4-FIND-ROOM THRU P4-FIND-ROOM-EXIT
001560         VARYING IDX-ROOM FROM 1 BY 1
001570         UNTIL IDX-ROOM > LK-ROOM-COUNT
001580            OR WS-ROOM-WAS-FOUND
001590     MOVE 'N/A' TO LOCATION(IDX-STUDENT)
001600     IF WS-ROOM-WAS-FOUND
001610         IF ROOM-STUDENT-COUNT(IDX-ROOM) > ZERO
001620             SUBTRACT 1 FROM ROOM-STUDENT-COUNT(IDX-ROOM)
001630         END-IF
001640         DISPLAY 'Removed ' STUDENT-NAME(IDX-STUDENT)
001650                 ' from ' WS-SAVE-ROOM-NAME-TX
001660     END-IF
001670     .
001680 P3-MARK-ABSENT-EXIT.
001690     EXIT.
001700
001710 P4-FIND-ROOM.
001720     IF ROOM-NAME(IDX-ROOM) = WS-SAVE-ROOM-NAME-TX
001730         SET WS-ROOM-WAS-FOUND TO TRUE
001740     END-IF
001750     .
001760 P4-FIND-ROOM-EXIT.
001770     EXIT.
001780 END PROGRAM ATTEND.
