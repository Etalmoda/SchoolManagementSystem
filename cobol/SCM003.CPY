000100*=================================================================
000110*COPYBOOK.    SCM003.
000120*RELATIVE TO. CMDDRIV, LOADREGS, RPTROOM, ASGNSTU, ASGNSTF,
000130*             ROOMSTAT.
000140*PURPOSE.     ONE ENTRY OF THE IN-MEMORY ROOM REGISTER.
000150*             INCLUDE UNDER A BARE 01 LEVEL, E.G.
000160*                 01  WS-ROOM-TABLE.
000170*                     COPY SCM003.
000180*HISTORY.
000190*   04/30/1990  R.DELACROIX   ORIGINAL LAYOUT - ROOM-BY-ROOM
000200*                             HEADCOUNT PROJECT.  CARRIED
000210*                             WS-OLD-WING-CODE AND WS-OLD-
000220*                             PHONE-EXT FOR THE SWITCHBOARD.
000230*   06/03/1996  T.OYELARAN    ADDED ROOM-CLOSED-FLAG SO A ROOM
000240*                             CAN BE TAKEN OUT OF SERVICE.
000250*                             ALSO ADDED WS-OLD-FIRE-CAPACITY
000260*                             WHEN THE FIRE MARSHAL'S POSTED
000270*                             LIMIT AND ROOM-CAPACITY DIVERGED.
000280*   01/14/1999  T.OYELARAN    Y2K SWEEP - NO DATE FIELDS HELD
000290*                             IN THIS RECORD, NO CHANGE NEEDED.
000300*   08/09/2001  M.ABEBE       FIRE MARSHAL AND ENROLLMENT CAPS
000310*                             WERE UNIFIED INTO ROOM-CAPACITY
000320*                             IN 1998; THE SWITCHBOARD MOVED
000330*                             OFF WING/EXTENSION CODES THAT
000340*                             SAME YEAR.  FIELDS LEFT IN PLACE,
000350*                             UNPOPULATED, SO THE NIGHTLY
000360*                             EXTRACT JOB DOES NOT HAVE TO BE
000370*                             RE-MAPPED.
000380*   09/10/2004  J.KOSTER      ABANDONED THE SLOT-REUSE IDEA
000390*                             (FREED TABLE ROWS WERE GOING TO
000400*                             BE RECYCLED ON THE NEXT LOAD)
000410*                             BEFORE IT WAS FINISHED.  THE FLAG
000420*                             IS LEFT IN PLACE, RENAMED TO SAY
000430*                             SO, BUT NO PROGRAM SETS OR TESTS
000440*                             IT ANY LONGER (SAME CHANGE AS
000450*                             SCM001 AND SCM002 THIS REQUEST).
000460*=================================================================
000470    05  WS-ROOM-ENTRY OCCURS 60 TIMES
000480                      INDEXED BY IDX-ROOM.
000490        07  ROOM-NAME                PIC X(20).
000500        07  ROOM-CAPACITY            PIC 9(03).
000510        07  ROOM-STUDENT-COUNT       PIC 9(03).
000520        07  ROOM-STAFF-COUNT         PIC 9(03).
000530        07  ROOM-CLOSED-FLAG         PIC X(01).
000540            88  ROOM-IS-CLOSED           VALUE 'Y'.
000550            88  ROOM-IS-OPEN             VALUE 'N'.
000560*RETIRED FIELDS BELOW - NOT SET OR TESTED BY ANY CURRENT
000570*PROGRAM.  LEFT IN PLACE RATHER THAN REMOVED SO THE TABLE
000580*LAYOUT DOES NOT SHIFT UNDER THE OLD NIGHTLY EXTRACT JOB.
000590        07  WS-OLD-WING-CODE         PIC X(02).
000600        07  WS-OLD-PHONE-EXT         PIC X(04).
000610        07  WS-OLD-FIRE-CAPACITY     PIC 9(03).
000620        07  WS-OLD-INVENTORY-FLAG    PIC X(01).
000630        07  WS-OLD-SLOT-REUSE-FLAG   PIC X(01) VALUE 'N'.
000640        07  FILLER                   PIC X(09).
