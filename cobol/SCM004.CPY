000100*=================================================================
000110*COPYBOOK.    SCM004.
000120*RELATIVE TO. CMDDRIV.
000130*PURPOSE.     ONE LINE OF THE COMMAND FILE (REPLACES THE OLD
000140*             CONSOLE '>' PROMPT - SEE CMDDRIV HISTORY).
000150*             INCLUDE UNDER A BARE 01 LEVEL, E.G.
000160*                 01  CMD-RECORD.
000170*                     COPY SCM004.
000180*HISTORY.
000190*   03/19/1998  T.OYELARAN    ORIGINAL LAYOUT - REQUEST #5920,
000200*                             BATCH CONVERSION OF THE SCHOOL
000210*                             OFFICE CONSOLE PROGRAM.
000220*=================================================================
000230    05  COMMAND-VERB             PIC X(15).
000240    05  OPERAND-1                PIC X(30).
000250    05  OPERAND-2                PIC X(30).
000260    05  OPERAND-3                PIC X(20).
000270    05  FILLER                   PIC X(10).
