000100*=================================================================
000110*PROGRAM.     LOADREGS.
000120*PURPOSE.     READS ONE DELIMITED REGISTER FILE (STUDENT, STAFF
000130*             OR ROOM, SELECTED BY LK-LOAD-TYPE) AND APPENDS EACH
000140*             ACCEPTED LINE TO THE MATCHING IN-MEMORY TABLE OWNED
000150*             BY CMDDRIV.  MALFORMED LINES AND NON-NUMERIC GRADE/
000160*             CAPACITY VALUES ARE REJECTED WITH A MESSAGE; A
000170*             LOADED-RECORD COUNT IS PRINTED AT END OF FILE.
000180*=================================================================
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LOADREGS.
000210 AUTHOR.        T. OYELARAN.
000220 INSTALLATION.  RIVERBEND UNIFIED SCHOOL DISTRICT -
000230                DATA PROCESSING.
000240 DATE-WRITTEN.  03/19/1998.
000250 DATE-COMPILED.
000260 SECURITY.      UNCLASSIFIED - SEE DP STANDARDS MANUAL,
000270                SECTION 4.
000280*-----------------------------------------------------------------
000290*CHANGE LOG.
000300*   03/19/1998  T.OYELARAN   ORIGINAL PROGRAM - REQUEST #5920.
000310*   09/02/1998  T.OYELARAN   ADDED THE PARENTHESISED GUARDIAN-
000320*                            BLOCK PARSE FOR UP TO 4 GUARDIANS -
000330*                            REQUEST #5954 (NURSE'S OFFICE WANTED
000340*                            MULTIPLE PICKUP CONTACTS ON FILE).
000350*   11/30/1999  T.OYELARAN   Y2K COMPLIANCE REVIEW - NO TWO-DIGIT
000360*                            YEAR FIELDS IN THIS PROGRAM.
000370*   05/02/2004  M.ABEBE      ADDED LOAD_ROOMS SUPPORT - REQUEST
000380*                            #7014.
000390*   09/10/2004  J.KOSTER      ABANDONED THE SLOT-REUSE IDEA
000400*                            BEFORE IT WAS FINISHED - DROPPED THE
000410*                            SET ...-SLOT-IN-USE CALLS IN P4/P5/
000420*                            P6, NOTHING EVER TESTED THEM.  SEE
000430*                            SCM001/SCM002/SCM003 HISTORY.
000440*   02/11/2005  T.OYELARAN   GRADE/CAPACITY NUMERIC TEST WAS
000450*                            FAILING EVERY GOOD RECORD - THE
000460*                            UNSTRING TARGET IS WIDER THAN THE
000470*                            DATA SO IS NUMERIC SAW THE BLANK
000480*                            FILL.  NOW TRIMS TO THE SIGNIFICANT
000490*                            DIGITS FIRST - REQUEST #8102.
000500*-----------------------------------------------------------------
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     CLASS DIGIT-CHARS IS "0" THRU "9"
000560     SWITCH-1 IS UPSI-0 ON STATUS IS WS-TRACE-SW-ON
000570                         OFF STATUS IS WS-TRACE-SW-OFF.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT LOAD-FILE ASSIGN TO WS-LOAD-FILENAME-WS
000610         ORGANIZATION IS LINE SEQUENTIAL
000620         FILE STATUS IS WS-LOAD-FILE-STATUS.
000630
000640 DATA DIVISION.
000650 FILE SECTION.
000660 FD  LOAD-FILE
000670     LABEL RECORD IS STANDARD
000680     RECORD CONTAINS 200 CHARACTERS.
000690 01  LOAD-RECORD                  PIC X(200).
000700*REDEFINES 1 OF 3 - BLANK-LINE CHECK ON THE RAW INPUT LINE.
000710 01  WS-LOAD-RECORD-ALT REDEFINES LOAD-RECORD.
000720     05  WS-LOAD-RECORD-FLAT      PIC X(200).
000730
000740 WORKING-STORAGE SECTION.
000750 01  WS-LOAD-FILENAME-WS          PIC X(30) VALUE SPACES.
000760 77  WS-LOAD-FILE-STATUS          PIC X(02) VALUE SPACES.
000770     88  LOAD-FILE-OK                VALUE '00'.
000780 77  WS-EOF-FLAG                  PIC X(01) VALUE 'N'.
000790     88  AT-END-OF-LOAD-FILE          VALUE 'Y'.
000800 77  WS-LOADED-COUNT               PIC 9(05) COMP VALUE ZERO.
000810 77  WS-FIELD-COUNT                PIC 9(03) COMP VALUE ZERO.
000820 77  WS-NEW-IDX                    PIC 9(05) COMP VALUE ZERO.
000830 77  WS-NUM-TRAIL-SPACES           PIC 9(03) COMP VALUE ZERO.
000840 77  WS-NUM-SIG-LEN                PIC 9(03) COMP VALUE ZERO.
000850
000860*GENERIC COMMA-DELIMITED WORK FIELDS, REUSED ACROSS ALL THREE
000870*REGISTER TYPES.
000880 01  WS-CSV-FIELDS.
000890     05  WS-CSV-F1                PIC X(40).
000900     05  WS-CSV-F2                PIC X(40).
000910     05  WS-CSV-F3                PIC X(40).
000920     05  WS-CSV-F4                PIC X(120).
000930     05  WS-CSV-F5                PIC X(40).
000940     05  WS-CSV-F6                PIC X(40).
000950     05  WS-CSV-F7                PIC X(40).
000960*REDEFINES 2 OF 3 - ONE FLAT VIEW, CLEARED BY A SINGLE MOVE.
000970 01  WS-CSV-FIELDS-ALT REDEFINES WS-CSV-FIELDS.
000980     05  WS-CSV-FIELDS-FLAT       PIC X(360).
000990
001000 01  WS-NEEDS-PARA-UC              PIC X(40) VALUE SPACES.
001010
001020*GUARDIAN-BLOCK PARSE WORK AREA - FORMAT IS
001030*((NAME;RELATION;PHONE) (NAME;RELATION;PHONE) ...)).
001040 01  WS-GUARD-WORK                PIC X(120) VALUE SPACES.
001050 01  WS-GUARD-UC                  PIC X(120) VALUE SPACES.
001060 01  WS-GUARD-INNER               PIC X(120) VALUE SPACES.
001070 77  WS-GUARD-TRAIL-SPACES        PIC 9(03) COMP VALUE ZERO.
001080 77  WS-GUARD-LEN                 PIC 9(03) COMP VALUE ZERO.
001090 77  WS-GUARD-INNER-LEN           PIC 9(03) COMP VALUE ZERO.
001100 01  WS-GUARD-RAW-TABLE.
001110     05  WS-GUARD-RAW  OCCURS 4 TIMES    PIC X(80).
001120*REDEFINES 3 OF 3 - CLEARS ALL FOUR GUARDIAN-BLOCK SLOTS
001130*IN ONE MOVE AHEAD OF EACH NEW STUDENT'S UNSTRING.
001140 01  WS-GUARD-RAW-TABLE-ALT REDEFINES WS-GUARD-RAW-TABLE.
001150     05  WS-GUARD-RAW-TABLE-FLAT  PIC X(320).
001160 77  WS-G-IDX                     PIC 9(01) COMP VALUE ZERO.
001170 77  WS-SEMI-COUNT                PIC 9(02) COMP VALUE ZERO.
001180
001190 LINKAGE SECTION.
001200 01  LK-LOAD-REQUEST.
001210     05  LK-LOAD-TYPE             PIC X(01).
001220         88  LOAD-TYPE-STUDENT        VALUE 'S'.
001230         88  LOAD-TYPE-STAFF          VALUE 'F'.
001240         88  LOAD-TYPE-ROOM           VALUE 'R'.
001250     05  LK-LOAD-FILENAME         PIC X(30).
001260     05  FILLER                   PIC X(05).
001270 01  LK-STUDENT-TABLE.
001280     05  FILLER                   PIC X(01).
001290     COPY SCM001.
001300 77  LK-STUDENT-COUNT               PIC 9(03) COMP.
001310 01  LK-STAFF-TABLE.
001320     05  FILLER                   PIC X(01).
001330     COPY SCM002.
001340 77  LK-STAFF-COUNT                 PIC 9(03) COMP.
001350 01  LK-ROOM-TABLE.
001360     05  FILLER                   PIC X(01).
001370     COPY SCM003.
001380 77  LK-ROOM-COUNT                  PIC 9(03) COMP.
001390
001400 PROCEDURE DIVISION USING LK-LOAD-REQUEST,
001410     LK-STUDENT-TABLE, LK-STUDENT-COUNT,
001420     LK-STAFF-TABLE, LK-STAFF-COUNT,
001430     LK-ROOM-TABLE, LK-ROOM-COUNT.
001440 MAIN-PROCEDURE.
001450     MOVE LK-LOAD-FILENAME TO WS-LOAD-FILENAME-WS
001460     OPEN INPUT LOAD-FILE
001470     IF NOT LOAD-FILE-OK
001480         DISPLAY 'File not found: ' LK-LOAD-FILENAME
001490         GO TO P0-FIM
001500     END-IF
001510     MOVE ZERO TO WS-LOADED-COUNT
001520     PERFORM P1-READ-LOAD-LINE THRU P1-READ-LOAD-LINE-EXIT
001530     PERFORM P2-PROCESS-LOAD-LINE THRU
001540             P2-PROCESS-LOAD-LINE-EXIT
001550         UNTIL AT-END-OF-LOAD-FILE
001560     CLOSE LOAD-FILE
001570     PERFORM P3-PRINT-SUMMARY THRU P3-PRINT-SUMMARY-EXIT
001580     PERFORM P0-FIM
001590     .
001600 P0-FIM.
001610     GOBACK.
001620
001630 P1-READ-LOAD-LINE.
001640     READ LOAD-FILE
001650         AT END
001660             SET AT-END-OF-LOAD-FILE TO TRUE
001670     END-READ
001680     .
001690 P1-READ-LOAD-LINE-EXIT.
001700     EXIT.
001710
001720 P2-PROCESS-LOAD-LINE.
001730     IF WS-LOAD-RECORD-FLAT NOT = SPACES
001740         EVALUATE TRUE
001750             WHEN LOAD-TYPE-STUDENT
001760                 PERFORM P4-LOAD-ONE-STUDENT THRU
001770                         P4-LOAD-ONE-STUDENT-EXIT
001780             WHEN LOAD-TYPE-STAFF
001790                 PERFORM P5-LOAD-ONE-STAFF THRU
001800                         P5-LOAD-ONE-STAFF-EXIT
001810             WHEN LOAD-TYPE-ROOM
001820                 PERFORM P6-LOAD-ONE-ROOM THRU
001830                         P6-LOAD-ONE-ROOM-EXIT
001840         END-EVALUATE
001850     END-IF
001860     PERFORM P1-READ-LOAD-LINE THRU P1-READ-LOAD-LINE-EXIT
001870     .
001880 P2-PROCESS-LOAD-LINE-EXIT.
001890     EXIT.
001900
001910 P3-PRINT-SUMMARY.
001920     EVALUATE TRUE
001930         WHEN LOAD-TYPE-STUDENT
001940             DISPLAY 'Finished loading ' WS-LOADED-COUNT
001950                     ' students.'
001960         WHEN LOAD-TYPE-STAFF
001970             DISPLAY 'Finished loading ' WS-LOADED-COUNT
001980                     ' staff.'
001990         WHEN LOAD-TYPE-ROOM
002000             DISPLAY 'Finished loading ' WS-LOADED-COUNT
002010                     ' rooms.'
002020     END-EVALUATE
002030     .
002040 P3-PRINT-SUMMARY-EXIT.
002050     EXIT.
002060
002070 P4-LOAD-ONE-STUDENT.
002080     MOVE ZERO TO WS-FIELD-COUNT
002090     INSPECT WS-LOAD-RECORD-FLAT TALLYING WS-FIELD-COUNT
002100         FOR ALL ','
002110     ADD 1 TO WS-FIELD-COUNT
002120     IF WS-FIELD-COUNT < 7
002130         DISPLAY 'Skipping malformed line: ' LOAD-RECORD
002140         GO TO P4-LOAD-ONE-STUDENT-EXIT
002150     END-IF
002160
002170     MOVE SPACES TO WS-CSV-FIELDS-FLAT
002180     UNSTRING WS-LOAD-RECORD-FLAT DELIMITED BY ','
002190         INTO WS-CSV-F1, WS-CSV-F2, WS-CSV-F3, WS-CSV-F4,
002200              WS-CSV-F5, WS-CSV-F6, WS-CSV-F7
002210     END-UNSTRING
002220
002230*TRAILING-SPACE TRIM AHEAD OF THE NUMERIC CLASS TEST - THE
002240*FIELD IS ONLY 1-3 DIGITS WIDE BUT THE UNSTRING TARGET IS
002250*PIC X(40), SO THE BLANK FILL MUST BE STRIPPED OR THE CLASS
002260*TEST SEES THE TRAILING SPACES AND FAILS EVERY TIME - REQUEST
002270*#8102.
002280     MOVE ZERO TO WS-NUM-TRAIL-SPACES
002290     INSPECT WS-CSV-F2 TALLYING WS-NUM-TRAIL-SPACES
002300         FOR TRAILING SPACES
002310     COMPUTE WS-NUM-SIG-LEN = 40 - WS-NUM-TRAIL-SPACES
002320     IF WS-NUM-SIG-LEN = 0
002330         DISPLAY 'Error parsing grade - invalid number',
002340                 ' format, skipping.'
002350         GO TO P4-LOAD-ONE-STUDENT-EXIT
002360     END-IF
002370     IF WS-CSV-F2(1:WS-NUM-SIG-LEN) IS NOT NUMERIC
002380         DISPLAY 'Error parsing grade - invalid number',
002390                 ' format, skipping.'
002400         GO TO P4-LOAD-ONE-STUDENT-EXIT
002410     END-IF
002420
002430     ADD 1 TO LK-STUDENT-COUNT
002440     MOVE LK-STUDENT-COUNT TO WS-NEW-IDX
002450     SET IDX-STUDENT TO WS-NEW-IDX
002460
002470     MOVE WS-CSV-F1 TO STUDENT-NAME(IDX-STUDENT)
002480     MOVE WS-CSV-F2 TO STUDENT-GRADE(IDX-STUDENT)
002490     MOVE WS-CSV-F3 TO STUDENT-GENDER(IDX-STUDENT)
002500     MOVE WS-CSV-F5 TO ALLERGIES(IDX-STUDENT)
002510     MOVE WS-CSV-F7 TO MEDS(IDX-STUDENT)
002520     MOVE 'N/A' TO LOCATION(IDX-STUDENT)
002530     SET STUDENT-IS-ABSENT(IDX-STUDENT) TO TRUE
002540
002550     MOVE SPACES TO WS-NEEDS-PARA-UC
002560     MOVE WS-CSV-F6 TO WS-NEEDS-PARA-UC
002570     INSPECT WS-NEEDS-PARA-UC CONVERTING
002580         "abcdefghijklmnopqrstuvwxyz"
002590         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002600     IF WS-NEEDS-PARA-UC(1:3) = 'YES'
002610         SET STUDENT-NEEDS-PARA(IDX-STUDENT) TO TRUE
002620     ELSE
002630         SET STUDENT-NEEDS-NO-PARA(IDX-STUDENT) TO TRUE
002640     END-IF
002650
002660     MOVE ZERO TO GUARDIAN-COUNT(IDX-STUDENT)
002670     PERFORM P7-CLEAR-GUARDIAN-SLOTS THRU
002680             P7-CLEAR-GUARDIAN-SLOTS-EXIT
002690         VARYING IDX-GUARDIAN FROM 1 BY 1
002700         UNTIL IDX-GUARDIAN > 4
002710     PERFORM P8-PARSE-GUARDIAN-BLOCK THRU
002720             P8-PARSE-GUARDIAN-BLOCK-EXIT
002730
002740     ADD 1 TO WS-LOADED-COUNT
002750     DISPLAY 'Loaded student: ' STUDENT-NAME(IDX-STUDENT)
002760     .
002770 P4-LOAD-ONE-STUDENT-EXIT.
002780     EXIT.
002790
002800 P5-LOAD-ONE-STAFF.
002810     MOVE ZERO TO WS-FIELD-COUNT
002820     INSPECT WS-LOAD-RECORD-FLAT TALLYING WS-FIELD-COUNT
002830         FOR ALL ','
002840     ADD 1 TO WS-FIELD-COUNT
002850     IF WS-FIELD-COUNT < 3
002860         DISPLAY 'Skipping malformed line: ' LOAD-RECORD
002870         GO TO P5-LOAD-ONE-STAFF-EXIT
002880     END-IF
002890
002900     MOVE SPACES TO WS-CSV-FIELDS-FLAT
002910     UNSTRING WS-LOAD-RECORD-FLAT DELIMITED BY ','
002920         INTO WS-CSV-F1, WS-CSV-F2, WS-CSV-F3, WS-CSV-F4
002930     END-UNSTRING
002940
002950     IF WS-CSV-F4 = SPACES
002960         DISPLAY 'Error creating staff from line, skipping.'
002970         GO TO P5-LOAD-ONE-STAFF-EXIT
002980     END-IF
002990
003000     ADD 1 TO LK-STAFF-COUNT
003010     MOVE LK-STAFF-COUNT TO WS-NEW-IDX
003020     SET IDX-STAFF TO WS-NEW-IDX
003030
003040     MOVE WS-CSV-F1 TO STAFF-NAME(IDX-STAFF)
003050     MOVE WS-CSV-F2 TO STAFF-POSITION(IDX-STAFF)
003060     MOVE WS-CSV-F3 TO STAFF-SHIFT(IDX-STAFF)
003070     MOVE WS-CSV-F4 TO STAFF-EMAIL(IDX-STAFF)
003080     MOVE 'Not clocked in' TO STAFF-LOCATION(IDX-STAFF)
003090     SET STAFF-IS-CLOCKED-OUT(IDX-STAFF) TO TRUE
003100
003110     ADD 1 TO WS-LOADED-COUNT
003120     DISPLAY 'Loaded staff: ' STAFF-NAME(IDX-STAFF)
003130     .
003140 P5-LOAD-ONE-STAFF-EXIT.
003150     EXIT.
003160
003170 P6-LOAD-ONE-ROOM.
003180     MOVE ZERO TO WS-FIELD-COUNT
003190     INSPECT WS-LOAD-RECORD-FLAT TALLYING WS-FIELD-COUNT
003200         FOR ALL ','
003210     ADD 1 TO WS-FIELD-COUNT
003220     IF WS-FIELD-COUNT < 2
003230         DISPLAY 'Skipping malformed line: ' LOAD-RECORD
003240         GO TO P6-LOAD-ONE-ROOM-EXIT
003250     END-IF
003260
003270     MOVE SPACES TO WS-CSV-FIELDS-FLAT
003280     UNSTRING WS-LOAD-RECORD-FLAT DELIMITED BY ','
003290         INTO WS-CSV-F1, WS-CSV-F2
003300     END-UNSTRING
003310
003320*SAME TRAILING-SPACE TRIM AS THE STUDENT GRADE TEST ABOVE -
003330*REQUEST #8102.
003340     MOVE ZERO TO WS-NUM-TRAIL-SPACES
003350     INSPECT WS-CSV-F2 TALLYING WS-NUM-TRAIL-SPACES
003360         FOR TRAILING SPACES
003370     COMPUTE WS-NUM-SIG-LEN = 40 - WS-NUM-TRAIL-SPACES
003380     IF WS-NUM-SIG-LEN = 0
003390         DISPLAY 'Error parsing room capacity - invalid',
003400                 ' number format, skipping.'
003410         GO TO P6-LOAD-ONE-ROOM-EXIT
003420     END-IF
003430     IF WS-CSV-F2(1:WS-NUM-SIG-LEN) IS NOT NUMERIC
003440         DISPLAY 'Error parsing room capacity - invalid',
003450                 ' number format, skipping.'
003460         GO TO P6-LOAD-ONE-ROOM-EXIT
003470     END-IF
003480
003490     ADD 1 TO LK-ROOM-COUNT
003500     MOVE LK-ROOM-COUNT TO WS-NEW-IDX
003510     SET IDX-ROOM TO WS-NEW-IDX
003520
003530     MOVE WS-CSV-F1 TO ROOM-NAME(IDX-ROOM)
003540     MOVE WS-CSV-F2 TO ROOM-CAPACITY(IDX-ROOM)
003550     MOVE ZERO TO ROOM-STUDENT-COUNT(IDX-ROOM)
003560     MOVE ZERO TO ROOM-STAFF-COUNT(IDX-ROOM)
003570     SET ROOM-IS-OPEN(IDX-ROOM) TO TRUE
003580
003590     ADD 1 TO WS-LOADED-COUNT
003600     DISPLAY 'Loaded room: ' ROOM-NAME(IDX-ROOM)
003610     .
003620 P6-LOAD-ONE-ROOM-EXIT.
003630     EXIT.
003640
003650*CLEARS THE 4 GUARDIAN SLOTS FOR A NEW STUDENT BEFORE PARSING.
003660 P7-CLEAR-GUARDIAN-SLOTS.
003670     MOVE SPACES TO GUARDIAN-NAME(IDX-STUDENT IDX-GUARDIAN)
003680     MOVE SPACES TO
003690         GUARDIAN-RELATION(IDX-STUDENT IDX-GUARDIAN)
003700     MOVE SPACES TO GUARDIAN-PHONE(IDX-STUDENT IDX-GUARDIAN)
003710     .
003720 P7-CLEAR-GUARDIAN-SLOTS-EXIT.
003730     EXIT.
003740
003750*PARSES THE ((NAME;RELATION;PHONE) ...) GUARDIAN BLOCK FOR
003760*THE CURRENT STUDENT AT IDX-STUDENT.  AN EMPTY FIELD OR THE
003770*WORD 'NONE' MEANS ZERO GUARDIANS; A BLOCK NOT WRAPPED IN
003780*DOUBLE PARENTHESES IS TREATED AS ZERO GUARDIANS AS WELL.
003790 P8-PARSE-GUARDIAN-BLOCK.
003800     MOVE SPACES TO WS-GUARD-WORK
003810     MOVE WS-CSV-F4 TO WS-GUARD-WORK
003820     MOVE WS-GUARD-WORK TO WS-GUARD-UC
003830     INSPECT WS-GUARD-UC CONVERTING
003840         "abcdefghijklmnopqrstuvwxyz"
003850         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003860
003870     IF WS-GUARD-UC(1:4) = 'NONE' OR WS-GUARD-WORK = SPACES
003880         GO TO P8-PARSE-GUARDIAN-BLOCK-EXIT
003890     END-IF
003900
003910     IF WS-GUARD-WORK(1:2) NOT = '(('
003920         DISPLAY 'Warning: Guardians string format',
003930                 ' unexpected: ' WS-GUARD-WORK
003940         GO TO P8-PARSE-GUARDIAN-BLOCK-EXIT
003950     END-IF
003960
003970     MOVE ZERO TO WS-GUARD-TRAIL-SPACES
003980     INSPECT WS-GUARD-WORK TALLYING WS-GUARD-TRAIL-SPACES
003990         FOR TRAILING SPACES
004000     COMPUTE WS-GUARD-LEN = 120 - WS-GUARD-TRAIL-SPACES
004010
004020     IF WS-GUARD-WORK(WS-GUARD-LEN - 1: 2) NOT = '))'
004030         DISPLAY 'Warning: Guardians string format',
004040                 ' unexpected: ' WS-GUARD-WORK
004050         GO TO P8-PARSE-GUARDIAN-BLOCK-EXIT
004060     END-IF
004070
004080     COMPUTE WS-GUARD-INNER-LEN = WS-GUARD-LEN - 4
004090     MOVE SPACES TO WS-GUARD-INNER
004100     MOVE WS-GUARD-WORK(3: WS-GUARD-INNER-LEN)
004110         TO WS-GUARD-INNER
004120
004130     MOVE SPACES TO WS-GUARD-RAW-TABLE-FLAT
004140     UNSTRING WS-GUARD-INNER DELIMITED BY ') ('
004150         INTO WS-GUARD-RAW(1), WS-GUARD-RAW(2),
004160              WS-GUARD-RAW(3), WS-GUARD-RAW(4)
004170     END-UNSTRING
004180
004190     PERFORM P9-PARSE-ONE-GUARDIAN THRU
004200             P9-PARSE-ONE-GUARDIAN-EXIT
004210         VARYING WS-G-IDX FROM 1 BY 1 UNTIL WS-G-IDX > 4
004220     .
004230 P8-PARSE-GUARDIAN-BLOCK-EXIT.
004240     EXIT.
004250
004260*ONE GUARDIAN SLOT - 'NAME;RELATION;PHONE', OR FEWER THAN 3
004270*SEMICOLON-SEPARATED PARTS IS STORED AS UNKNOWN/UNKNOWN/
004280*UNKNOWN.
004290 P9-PARSE-ONE-GUARDIAN.
004300     IF WS-GUARD-RAW(WS-G-IDX) = SPACES
004310         GO TO P9-PARSE-ONE-GUARDIAN-EXIT
004320     END-IF
004330     SET IDX-GUARDIAN TO WS-G-IDX
004340     ADD 1 TO GUARDIAN-COUNT(IDX-STUDENT)
004350
004360     MOVE ZERO TO WS-SEMI-COUNT
004370     INSPECT WS-GUARD-RAW(WS-G-IDX) TALLYING WS-SEMI-COUNT
004380         FOR ALL ';'
004390     IF WS-SEMI-COUNT < 2
004400         DISPLAY 'Malformed guardian info: '
004410                 WS-GUARD-RAW(WS-G-IDX)
004420         MOVE 'Unknown' TO
004430             GUARDIAN-NAME(IDX-STUDENT IDX-GUARDIAN)
004440         MOVE 'Unknown' TO
004450             GUARDIAN-RELATION(IDX-STUDENT IDX-GUARDIAN)
004460         MOVE 'Unknown' TO
004470             GUARDIAN-PHONE(IDX-STUDENT IDX-GUARDIAN)
004480         GO TO P9-PARSE-ONE-GUARDIAN-EXIT
004490     END-IF
004500
004510     UNSTRING WS-GUARD-RAW(WS-G-IDX) DELIMITED BY ';'
004520         INTO GUARDIAN-NAME(IDX-STUDENT IDX-GUARDIAN),
004530              GUARDIAN-RELATION(IDX-STUDENT IDX-GUARDIAN),
004540              GUARDIAN-PHONE(IDX-STUDENT IDX-GUARDIAN)
004550     END-UNSTRING
004560     .
004570 P9-PARSE-ONE-GUARDIAN-EXIT.
004580     EXIT.
004590 END PROGRAM LOADREGS.
