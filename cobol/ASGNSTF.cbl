000100*=================================================================
000110*PROGRAM.     ASGNSTF.
000120*PURPOSE.     ASSIGN_STAFF COMMAND.  MOVES A STAFF MEMBER INTO
000130*             A ROOM, PULLING THEM OUT OF ANY ROOM THEY WERE
000140*             PREVIOUSLY IN, SUBJECT TO THE CLOCKED-IN AND
000150*             ROOM-STATUS CHECKS THE OFFICE REQUIRES.  NO
000160*             CAPACITY LIMIT APPLIES TO STAFF.
000170*=================================================================
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.    ASGNSTF.
000200 AUTHOR.        T. OYELARAN.
000210 INSTALLATION.  RIVERBEND UNIFIED SCHOOL DISTRICT -
000220                DATA PROCESSING.
000230 DATE-WRITTEN.  03/19/1998.
000240 DATE-COMPILED.
000250 SECURITY.      UNCLASSIFIED - SEE DP STANDARDS MANUAL,
000260                SECTION 4.
000270*-----------------------------------------------------------------
000280*CHANGE LOG.
000290*   03/19/1998  T.OYELARAN   ORIGINAL PROGRAM - REQUEST #5920.
000300*   11/30/1999  T.OYELARAN   Y2K COMPLIANCE REVIEW - NO TWO-DIGIT
000310*                            YEAR FIELDS IN THIS PROGRAM.
000320*   02/06/2003  J.KOSTER     NOW DROPS THE STAFF MEMBER FROM THEIR
000330*                            OLD ROOM BEFORE THE NEW ASSIGNMENT SO
000340*                            A STAFF MEMBER CANNOT SHOW IN TWO
000350*                            ROOMS AT ONCE - REQ #6701.
000360*   02/11/2005  T.OYELARAN   OLD-ROOM SENTINEL CHECK ALSO NEEDS TO
000370*                            RECOGNIZE N/A NOW THAT CLOCKSTF AND
000380*                            ROOMSTAT CLEAR A VACATED ROOM TO N/A
000390*                            INSTEAD OF THE TIMECLOCK WORDING -
000400*                            REQUEST #8102.
000410*-----------------------------------------------------------------
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM
000460     CLASS ALPHA-VERB-CHARS IS "A" THRU "Z"
000470     SWITCH-1 IS UPSI-0 ON STATUS IS WS-TRACE-SW-ON
000480                         OFF STATUS IS WS-TRACE-SW-OFF.
000490
000500 DATA DIVISION.
000510 WORKING-STORAGE SECTION.
000520 77  WS-STAFF-FOUND-FLAG          PIC X(01) VALUE 'N'.
000530     88  WS-STAFF-WAS-FOUND           VALUE 'Y'.
000540 77  WS-ROOM-FOUND-FLAG           PIC X(01) VALUE 'N'.
000550     88  WS-ROOM-WAS-FOUND            VALUE 'Y'.
000560 77  WS-OLD-ROOM-FOUND-FLAG       PIC X(01) VALUE 'N'.
000570     88  WS-OLD-ROOM-WAS-FOUND        VALUE 'Y'.
000580 77  IDX-OLD-ROOM                 PIC 9(03) COMP.
000590 01  WS-MATCH-AREA.
000600     05  WS-MATCH-UC              PIC X(30).
000610     05  FILLER                   PIC X(01).
000620*REDEFINES 1 OF 3 - ONE FLAT VIEW, CLEARED BY A SINGLE MOVE.
000630 01  WS-MATCH-AREA-ALT REDEFINES WS-MATCH-AREA.
000640     05  WS-MATCH-AREA-FLAT       PIC X(31).
000650 01  WS-ENTRY-AREA.
000660     05  WS-ENTRY-UC              PIC X(30).
000670     05  FILLER                   PIC X(01).
000680*REDEFINES 2 OF 3 - ONE FLAT VIEW, CLEARED BY A SINGLE MOVE.
000690 01  WS-ENTRY-AREA-ALT REDEFINES WS-ENTRY-AREA.
000700     05  WS-ENTRY-AREA-FLAT       PIC X(31).
000710 01  WS-ROOM-MATCH-AREA.
000720     05  WS-ROOM-MATCH-UC         PIC X(20).
000730     05  FILLER                   PIC X(01).
000740*REDEFINES 3 OF 3 - ONE FLAT VIEW, CLEARED BY A SINGLE MOVE.
000750 01  WS-ROOM-MATCH-AREA-ALT REDEFINES WS-ROOM-MATCH-AREA.
000760     05  WS-ROOM-MATCH-AREA-FLAT  PIC X(21).
000770
000780 LINKAGE SECTION.
000790 01  LK-MATCH-NAME                PIC X(30).
000800 01  LK-ROOM-NAME-WORK            PIC X(20).
000810 01  LK-STAFF-TABLE.
000820     05  FILLER                   PIC X(01).
000830     COPY SCM002.
000840 77  LK-STAFF-COUNT                 PIC 9(03) COMP.
000850 01  LK-ROOM-TABLE.
000860     05  FILLER                   PIC X(01).
000870     COPY SCM003.
000880 77  LK-ROOM-COUNT                  PIC 9(03) COMP.
000890
000900 PROCEDURE DIVISION USING LK-MATCH-NAME, LK-ROOM-NAME-WORK,
000910     LK-STAFF-TABLE, LK-STAFF-COUNT, LK-ROOM-TABLE,
000920     LK-ROOM-COUNT.
000930 MAIN-PROCEDURE.
000940     MOVE 'N' TO WS-STAFF-FOUND-FLAG
000950     MOVE 'N' TO WS-ROOM-FOUND-FLAG
000960     MOVE SPACES TO WS-MATCH-AREA-FLAT
000970     MOVE LK-MATCH-NAME TO WS-MATCH-UC
000980     INSPECT WS-MATCH-UC CONVERTING
000990         "abcdefghijklmnopqrstuvwxyz"
001000         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001010     MOVE SPACES TO WS-ROOM-MATCH-AREA-FLAT
001020     MOVE LK-ROOM-NAME-WORK TO WS-ROOM-MATCH-UC
001030     INSPECT WS-ROOM-MATCH-UC CONVERTING
001040         "abcdefghijklmnopqrstuvwxyz"
001050         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001060     PERFORM P1-FIND-STAFF THRU P1-FIND-STAFF-EXIT
001070         VARYING IDX-STAFF FROM 1 BY 1
001080         UNTIL IDX-STAFF > LK-STAFF-COUNT
001090            OR WS-STAFF-WAS-FOUND
001100     IF NOT WS-STAFF-WAS-FOUND
001110         DISPLAY LK-MATCH-NAME ' Not found!'
001120         GO TO P0-FIM
001130     END-IF
001140     PERFORM P2-FIND-ROOM THRU P2-FIND-ROOM-EXIT
001150         VARYING IDX-ROOM FROM 1 BY 1
001160         UNTIL IDX-ROOM > LK-ROOM-COUNT
001170            OR WS-ROOM-WAS-FOUND
001180     IF NOT WS-ROOM-WAS-FOUND
001190         DISPLAY LK-ROOM-NAME-WORK ' Not found!'
001200         GO TO P0-FIM
001210     END-IF
001220     IF ROOM-IS-CLOSED(IDX-ROOM)
001230         DISPLAY 'Cannot assign staff to '
001240                 ROOM-NAME(IDX-ROOM) ' - room is closed.'
001250         GO TO P0-FIM
001260     END-IF
001270     IF STAFF-IS-CLOCKED-OUT(IDX-STAFF)
001280         DISPLAY 'Cannot add staff '
001290                 STAFF-NAME(IDX-STAFF)
001300                 ' - staff is not clocked in.'
001310         GO TO P0-FIM
001320     END-IF
001330     IF STAFF-LOCATION(IDX-STAFF) = ROOM-NAME(IDX-ROOM)
001340         DISPLAY STAFF-NAME(IDX-STAFF)
001350                 ' is already in ' ROOM-NAME(IDX-ROOM)
001360         GO TO P0-FIM
001370     END-IF
001380     PERFORM P3-DROP-OLD-ROOM THRU P3-DROP-OLD-ROOM-EXIT
001390     MOVE ROOM-NAME(IDX-ROOM) TO STAFF-LOCATION(IDX-STAFF)
001400     ADD 1 TO ROOM-STAFF-COUNT(IDX-ROOM)
001410     DISPLAY 'Staff ' STAFF-NAME(IDX-STAFF)
001420             ' assigned to ' ROOM-NAME(IDX-ROOM)
001430     PERFORM P0-FIM
001440     .
001450 P0-FIM.
001460     GOBACK.
001470
001480 P1-FIND-STAFF.
001490     MOVE SPACES TO WS-ENTRY-AREA-FLAT
001500     MOVE STAFF-NAME(IDX-STAFF) TO WS-ENTRY-UC
001510     INSPECT WS-ENTRY-UC CONVERTING
001520         "abcdefghijklmnopqrstuvwxyz"
001530         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001540     IF WS-ENTRY-UC = WS-MATCH-UC
001550         SET WS-STAFF-WAS-FOUND TO TRUE
001560     END-IF
001570     .
001580 P1-FIND-STAFF-EXIT.
001590     EXIT.
001600
001610 P2-FIND-ROOM.
001620     IF ROOM-NAME(IDX-ROOM) = WS-ROOM-MATCH-UC
001630         SET WS-ROOM-WAS-FOUND TO TRUE
001640     END-IF
001650     .
001660 P2-FIND-ROOM-EXIT.
001670     EXIT.
001680
001690*02/06/2003 J.K. - DROPS THE STAFF MEMBER FROM ANY PRIOR ROOM
001700*BEFORE THE NEW ASSIGNMENT IS MADE.
001710 P3-DROP-OLD-ROOM.
001720     IF STAFF-LOCATION(IDX-STAFF) = 'Not clocked in' OR
001730        STAFF-LOCATION(IDX-STAFF) = 'N/A' OR
001740        STAFF-LOCATION(IDX-STAFF) = SPACES
001750         GO TO P3-DROP-OLD-ROOM-EXIT
001760     END-IF
001770     MOVE 'N' TO WS-OLD-ROOM-FOUND-FLAG
001780     PERFORM P4-FIND-OLD-ROOM THRU P4-FIND-OLD-ROOM-EXIT
001790         VARYING IDX-OLD-ROOM FROM 1 BY 1
001800         UNTIL IDX-OLD-ROOM > LK-ROOM-COUNT
001810            OR WS-OLD-ROOM-WAS-FOUND
001820     IF WS-OLD-ROOM-WAS-FOUND AND
001830        ROOM-STAFF-COUNT(IDX-OLD-ROOM) > ZERO
001840         SUBTRACT 1 FROM ROOM-STAFF-COUNT(IDX-OLD-ROOM)
001850     END-IF
001860     .
001870 P3-DROP-OLD-ROOM-EXIT.
001880     EXIT.
001890
001900 P4-FIND-OLD-ROOM.
001910     IF ROOM-NAME(IDX-OLD-ROOM) = STAFF-LOCATION(IDX-STAFF)
001920         SET WS-OLD-ROOM-WAS-FOUND TO TRUE
001930     END-IF
001940     .
001950 P4-FIND-OLD-ROOM-EXIT.
001960     EXIT.
001970 END PROGRAM ASGNSTF.
