000100*=================================================================
000110*PROGRAM.     CLOCKSTF.
000120*PURPOSE.     STAFF TIMECLOCK MARKING.  TWO CALLERS:
000130*             CLOCK_IN AND CLOCK_OUT.  CLOCK_OUT ALSO PULLS
000140*             THE STAFF MEMBER OUT OF WHATEVER ROOM THEY WERE
000150*             ASSIGNED TO AND DECREMENTS THAT ROOM'S HEADCOUNT.
000160*=================================================================
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID.    CLOCKSTF.
000190 AUTHOR.        T. OYELARAN.
000200 INSTALLATION.  RIVERBEND UNIFIED SCHOOL DISTRICT -
000210                DATA PROCESSING.
000220 DATE-WRITTEN.  03/19/1998.
000230 DATE-COMPILED.
000240 SECURITY.      UNCLASSIFIED - SEE DP STANDARDS MANUAL,
000250                SECTION 4.
000260*-----------------------------------------------------------------
000270*CHANGE LOG.
000280*   03/19/1998  T.OYELARAN   ORIGINAL PROGRAM - REQUEST #5920.
000290*   11/30/1999  T.OYELARAN   Y2K COMPLIANCE REVIEW - NO TWO-DIGIT
000300*                            YEAR FIELDS IN THIS PROGRAM.
000310*   02/06/2003  J.KOSTER     CLOCK_OUT NOW CLEARS THE ROOM
000320*                            ASSIGNMENT AND PRINTS THE REMOVAL
000330*                            MESSAGE - REQ #6701 (COMPANION FIX
000340*                            TO THE ATTEND.cbl CHANGE THIS SAME
000350*                            REQUEST).
000360*   02/11/2005  T.OYELARAN   CLOCK_OUT WAS STAMPING THE CLOCK-
000370*                            STATE WORDS 'NOT CLOCKED IN' BACK
000380*                            INTO THE ROOM LOCATION FIELD - THAT
000390*                            WORDING IS FOR THE TIMECLOCK, NOT
000400*                            THE ROOM.  NOW USES N/A LIKE THE
000410*                            STUDENT SIDE DOES.  ALSO DROPPED THE
000420*                            STRAY LOCATION RESET OUT OF CLOCK_IN
000430*                            - REQUEST #8102.
000440*-----------------------------------------------------------------
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM
000490     CLASS ALPHA-VERB-CHARS IS "A" THRU "Z"
000500     SWITCH-1 IS UPSI-0 ON STATUS IS WS-TRACE-SW-ON
000510                         OFF STATUS IS WS-TRACE-SW-OFF.
000520
000530 DATA DIVISION.
000540 WORKING-STORAGE SECTION.
000550 77  WS-STAFF-FOUND-FLAG          PIC X(01) VALUE 'N'.
000560     88  WS-STAFF-WAS-FOUND           VALUE 'Y'.
000570 77  WS-ROOM-FOUND-FLAG           PIC X(01) VALUE 'N'.
000580     88  WS-ROOM-WAS-FOUND            VALUE 'Y'.
000590 01  WS-MATCH-AREA.
000600     05  WS-MATCH-UC              PIC X(30).
000610     05  FILLER                   PIC X(01).
000620*REDEFINES 1 OF 3 - ONE FLAT VIEW, CLEARED BY A SINGLE MOVE.
000630 01  WS-MATCH-AREA-ALT REDEFINES WS-MATCH-AREA.
000640     05  WS-MATCH-AREA-FLAT       PIC X(31).
000650 01  WS-ENTRY-AREA.
000660     05  WS-ENTRY-UC              PIC X(30).
000670     05  FILLER                   PIC X(01).
000680*REDEFINES 2 OF 3 - ONE FLAT VIEW, CLEARED BY A SINGLE MOVE.
000690 01  WS-ENTRY-AREA-ALT REDEFINES WS-ENTRY-AREA.
000700     05  WS-ENTRY-AREA-FLAT       PIC X(31).
000710 01  WS-SAVE-ROOM-NAME.
000720     05  WS-SAVE-ROOM-NAME-TX     PIC X(20).
000730     05  FILLER                   PIC X(01).
000740*REDEFINES 3 OF 3 - CLEARED BEFORE CAPTURING THE STAFF
000750*MEMBER'S OLD ROOM ASSIGNMENT SO A TRAILING ROOM NAME NEVER
000760*BLEEDS THROUGH FROM ONE CALL TO THE NEXT.
000770 01  WS-SAVE-ROOM-NAME-ALT REDEFINES WS-SAVE-ROOM-NAME.
000780     05  WS-SAVE-ROOM-NAME-FLAT   PIC X(21).
000790 77  IDX-SAVE-ROOM                PIC 9(03) COMP.
000800
000810 LINKAGE SECTION.
000820 01  LK-CLK-REQUEST.
000830     05  LK-CLK-ACTION            PIC X(01).
000840         88  CLK-ACTION-IN            VALUE 'I'.
000850         88  CLK-ACTION-OUT           VALUE 'O'.
000860     05  LK-CLK-MATCH-NAME        PIC X(30).
000870     05  FILLER                   PIC X(05).
000880 01  LK-STAFF-TABLE.
000890     05  FILLER                   PIC X(01).
000900     COPY SCM002.
000910 77  LK-STAFF-COUNT                 PIC 9(03) COMP.
000920 01  LK-ROOM-TABLE.
000930     05  FILLER                   PIC X(01).
000940     COPY SCM003.
000950 77  LK-ROOM-COUNT                  PIC 9(03) COMP.
000960
000970 PROCEDURE DIVISION USING LK-CLK-REQUEST, LK-STAFF-TABLE,
000980     LK-STAFF-COUNT, LK-ROOM-TABLE, LK-ROOM-COUNT.
000990 MAIN-PROCEDURE.
001000     MOVE 'N' TO WS-STAFF-FOUND-FLAG
001010     MOVE SPACES TO WS-MATCH-AREA-FLAT
001020     MOVE LK-CLK-MATCH-NAME TO WS-MATCH-UC
001030     INSPECT WS-MATCH-UC CONVERTING
001040         "abcdefghijklmnopqrstuvwxyz"
001050         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001060     PERFORM P1-FIND-STAFF THRU P1-FIND-STAFF-EXIT
001070         VARYING IDX-STAFF FROM 1 BY 1
001080         UNTIL IDX-STAFF > LK-STAFF-COUNT
001090            OR WS-STAFF-WAS-FOUND
001100     IF NOT WS-STAFF-WAS-FOUND
001110         DISPLAY LK-CLK-MATCH-NAME ' Not found!'
001120         GO TO P0-FIM
001130     END-IF
001140     EVALUATE TRUE
001150         WHEN CLK-ACTION-IN
001160             PERFORM P2-CLOCK-IN THRU P2-CLOCK-IN-EXIT
001170         WHEN CLK-ACTION-OUT
001180             PERFORM P3-CLOCK-OUT THRU P3-CLOCK-OUT-EXIT
001190     END-EVALUATE
001200     PERFORM P0-FIM
001210     .
001220 P0-FIM.
001230     GOBACK.
001240
001250 P1-FIND-STAFF.
001260     MOVE SPACES TO WS-ENTRY-AREA-FLAT
001270     MOVE STAFF-NAME(IDX-STAFF) TO WS-ENTRY-UC
001280     INSPECT WS-ENTRY-UC CONVERTING
001290         "abcdefghijklmnopqrstuvwxyz"
001300         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001310     IF WS-ENTRY-UC = WS-MATCH-UC
001320         SET WS-STAFF-WAS-FOUND TO TRUE
001330     END-IF
001340     .
001350 P1-FIND-STAFF-EXIT.
001360     EXIT.
001370
001380 P2-CLOCK-IN.
001390     IF STAFF-IS-CLOCKED-IN(IDX-STAFF)
001400         DISPLAY 'Staff is already clocked in!'
001410         GO TO P2-CLOCK-IN-EXIT
001420     END-IF
001430     SET STAFF-IS-CLOCKED-IN(IDX-STAFF) TO TRUE
001440     DISPLAY STAFF-NAME(IDX-STAFF) ' clocked in'
001450     .
001460 P2-CLOCK-IN-EXIT.
001470     EXIT.
001480
001490*02/06/2003 J.K. - ALSO DROPS THE STAFF MEMBER FROM THEIR ROOM.
001500 P3-CLOCK-OUT.
001510     IF STAFF-IS-CLOCKED-OUT(IDX-STAFF)
001520         DISPLAY 'Staff is already clocked out!'
001530         GO TO P3-CLOCK-OUT-EXIT
001540     END-IF
001550     SET STAFF-IS-CLOCKED-OUT(IDX-STAFF) TO TRUE
001560     DISPLAY STAFF-NAME(IDX-STAFF) ' clocked out'
001570     IF STAFF-LOCATION(IDX-STAFF) = 'Not clocked in' OR
001580        STAFF-LOCATION(IDX-STAFF) = 'N/A' OR
001590        STAFF-LOCATION(IDX-STAFF) = SPACES
001600         GO TO P3-CLOCK-OUT-EXIT
001610     END-IF
001620     MOVE 'N' TO WS-ROOM-FOUND-FLAG
001630     MOVE SPACES TO WS-SAVE-ROOM-NAME-FLAT
001640     MOVE STAFF-LOCATION(IDX-STAFF) TO WS-SAVE-ROOM-NAME-TX
001650     PERFORM P4-FIND-ROOM THRU P4-FIND-ROOM-EXIT
001660         VARYING IDX-ROOM FROM 1 BY 1
001670         UNTIL IDX-ROOM > LK-ROOM-COUNT
001680            OR WS-ROOM-WAS-FOUND
001690     MOVE 'N/A' TO STAFF-LOCATION(IDX-STAFF)
001700     IF WS-ROOM-WAS-FOUND
001710         IF ROOM-STAFF-COUNT(IDX-ROOM) > ZERO
001720             SUBTRACT 1 FROM ROOM-STAFF-COUNT(IDX-ROOM)
001730         END-IF
001740         DISPLAY 'Removed ' STAFF-NAME(IDX-STAFF)
001750                 ' from ' WS-SAVE-ROOM-NAME-TX
001760     END-IF
001770     .
001780 P3-CLOCK-OUT-EXIT.
001790     EXIT.
001800
001810 P4-FIND-ROOM.
001820     IF ROOM-NAME(IDX-ROOM) = WS-SAVE-ROOM-NAME-TX
001830         SET WS-ROOM-WAS-FOUND TO TRUE
001840     END-IF
001850     .
001860 P4-FIND-ROOM-EXIT.
001870     EXIT.
001880 END PROGRAM CLOCKSTF.
