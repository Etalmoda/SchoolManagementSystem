000100*=================================================================
000110*COPYBOOK.    SCM001.
000120*RELATIVE TO. CMDDRIV, LOADREGS, RPTSTU, ATTEND, ASGNSTU,
000130*             ASGNSTF, ROOMSTAT.
000140*PURPOSE.     ONE ENTRY OF THE IN-MEMORY STUDENT REGISTER.
000150*             INCLUDE UNDER A BARE 01 LEVEL, E.G.
000160*                 01  WS-STUDENT-TABLE.
000170*                     COPY SCM001.
000180*HISTORY.
000190*   02/11/1986  R.DELACROIX   ORIGINAL LAYOUT - CFP-77 PROJECT.
000200*                             KEYED BY WS-OLD-STU-ID-NUM, CARRIED
000210*                             HOMEROOM AND BUS-ROUTE CODES FOR
000220*                             THE OFFICE'S CARD-SORT ROUTING RUN.
000230*   09/22/1991  R.DELACROIX   ADDED GUARDIAN-RELATION, WIDENED
000240*                             GUARDIAN-PHONE FOR AREA CODES.
000250*                             ADDED WS-OLD-LUNCH-CODE FOR THE
000260*                             NEW SUBSIDIZED LUNCH PROGRAM.
000270*   06/03/1996  T.OYELARAN    ADDED NEEDS-PARA-FLAG AND MEDS
000280*                             PER NURSE'S OFFICE REQUEST #4471.
000290*                             ALSO ADDED WS-OLD-IMMUN-DATE AND
000300*                             WS-OLD-COUNSELOR-CODE.
000310*   01/14/1999  T.OYELARAN    Y2K SWEEP - WS-OLD-IMMUN-DATE WAS
000320*                             A TWO-DIGIT-YEAR FIELD NO PROGRAM
000330*                             EVER READ; BLANKED AND RETIRED
000340*                             RATHER THAN WINDOWED.  NURSE'S
000350*                             OFFICE TRACKS THIS ON ITS OWN
000360*                             SYSTEM NOW.
000370*   08/09/2001  M.ABEBE       DISTRICT DROPPED HOMEROOM, BUS-
000380*                             ROUTE AND LOCKER CODING FROM THIS
000390*                             FILE AND STOPPED ASSIGNING THE
000400*                             OLD STUDENT ID IN FAVOR OF NAME
000410*                             LOOKUPS.  FIELDS LEFT IN PLACE,
000420*                             UNPOPULATED, SO THE NIGHTLY
000430*                             EXTRACT JOB DOES NOT HAVE TO BE
000440*                             RE-MAPPED.
000450*   09/10/2004  J.KOSTER      ABANDONED THE SLOT-REUSE IDEA
000460*                             (FREED TABLE ROWS WERE GOING TO
000470*                             BE RECYCLED ON THE NEXT LOAD)
000480*                             BEFORE IT WAS FINISHED.  THE FLAG
000490*                             IS LEFT IN PLACE, RENAMED TO SAY
000500*                             SO, BUT NO PROGRAM SETS OR TESTS
000510*                             IT ANY LONGER.
000520*=================================================================
000530    05  WS-STUDENT-ENTRY OCCURS 500 TIMES
000540                         INDEXED BY IDX-STUDENT.
000550        07  STUDENT-NAME             PIC X(30).
000560        07  STUDENT-GRADE            PIC 9(02).
000570        07  STUDENT-GENDER           PIC X(10).
000580        07  GUARDIAN-COUNT           PIC 9(01).
000590        07  GUARDIAN-ENTRY OCCURS 4 TIMES
000600                         INDEXED BY IDX-GUARDIAN.
000610            09  GUARDIAN-NAME        PIC X(30).
000620            09  GUARDIAN-RELATION    PIC X(15).
000630            09  GUARDIAN-PHONE       PIC X(15).
000640            09  FILLER               PIC X(05).
000650        07  ALLERGIES                PIC X(30).
000660        07  NEEDS-PARA-FLAG          PIC X(01).
000670            88  STUDENT-NEEDS-PARA       VALUE 'Y'.
000680            88  STUDENT-NEEDS-NO-PARA    VALUE 'N'.
000690        07  MEDS                     PIC X(30).
000700        07  LOCATION                 PIC X(20).
000710        07  PRESENT-FLAG             PIC X(01).
000720            88  STUDENT-IS-PRESENT       VALUE 'Y'.
000730            88  STUDENT-IS-ABSENT        VALUE 'N'.
000740*RETIRED FIELDS BELOW - NOT SET OR TESTED BY ANY CURRENT
000750*PROGRAM.  LEFT IN PLACE RATHER THAN REMOVED SO THE TABLE
000760*LAYOUT DOES NOT SHIFT UNDER THE OLD NIGHTLY EXTRACT JOB.
000770        07  WS-OLD-STU-ID-NUM        PIC 9(06).
000780        07  WS-OLD-HOMEROOM-CODE     PIC X(04).
000790        07  WS-OLD-BUS-ROUTE-NO      PIC X(03).
000800        07  WS-OLD-LUNCH-CODE        PIC X(01).
000810        07  WS-OLD-IMMUN-DATE        PIC X(06).
000820        07  WS-OLD-COUNSELOR-CODE    PIC X(03).
000830        07  WS-OLD-LOCKER-NO         PIC X(04).
000840        07  WS-OLD-INSUR-CARRIER     PIC X(10).
000850        07  WS-OLD-SLOT-REUSE-FLAG   PIC X(01) VALUE 'N'.
000860        07  FILLER                   PIC X(09).
