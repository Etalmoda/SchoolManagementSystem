000100*=================================================================
000110*PROGRAM.     RPTSTAFF.
000120*PURPOSE.     STAFF REGISTER REPORTING.  TWO CALLERS: INFO (ONE
000130*             STAFF MEMBER, NAME MATCH) AND ALL_STAFF (FULL
000140*             NUMBERED ROSTER).
000150*=================================================================
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID.    RPTSTAFF.
000180 AUTHOR.        T. OYELARAN.
000190 INSTALLATION.  RIVERBEND UNIFIED SCHOOL DISTRICT -
000200                DATA PROCESSING.
000210 DATE-WRITTEN.  03/19/1998.
000220 DATE-COMPILED.
000230 SECURITY.      UNCLASSIFIED - SEE DP STANDARDS MANUAL,
000240                SECTION 4.
000250*-----------------------------------------------------------------
000260*CHANGE LOG.
000270*   03/19/1998  T.OYELARAN   ORIGINAL PROGRAM - REQUEST #5920.
000280*   11/30/1999  T.OYELARAN   Y2K COMPLIANCE REVIEW - NO TWO-DIGIT
000290*                            YEAR FIELDS IN THIS PROGRAM.
000300*-----------------------------------------------------------------
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SPECIAL-NAMES.
000340     C01 IS TOP-OF-FORM
000350     CLASS ALPHA-VERB-CHARS IS "A" THRU "Z"
000360     SWITCH-1 IS UPSI-0 ON STATUS IS WS-TRACE-SW-ON
000370                         OFF STATUS IS WS-TRACE-SW-OFF.
000380
000390 DATA DIVISION.
000400 WORKING-STORAGE SECTION.
000410 77  WS-ROSTER-NBR                PIC 9(05) COMP VALUE ZERO.
000420 01  WS-MATCH-AREA.
000430     05  WS-MATCH-UC              PIC X(30).
000440     05  FILLER                   PIC X(01).
000450*REDEFINES 1 OF 3 - ONE FLAT VIEW, CLEARED BY A SINGLE MOVE.
000460 01  WS-MATCH-AREA-ALT REDEFINES WS-MATCH-AREA.
000470     05  WS-MATCH-AREA-FLAT       PIC X(31).
000480 01  WS-ENTRY-AREA.
000490     05  WS-ENTRY-UC              PIC X(30).
000500     05  FILLER                   PIC X(01).
000510*REDEFINES 2 OF 3 - ONE FLAT VIEW, CLEARED BY A SINGLE MOVE.
000520 01  WS-ENTRY-AREA-ALT REDEFINES WS-ENTRY-AREA.
000530     05  WS-ENTRY-AREA-FLAT       PIC X(31).
000540 01  WS-ROSTER-PRINT.
000550     05  WS-ROSTER-PRINT-NBR      PIC 9(05).
000560     05  FILLER                   PIC X(01).
000570*REDEFINES 3 OF 3 - CLEARS THE EDITED ROSTER NUMBER BEFORE USE.
000580 01  WS-ROSTER-PRINT-ALT REDEFINES WS-ROSTER-PRINT.
000590     05  WS-ROSTER-PRINT-FLAT     PIC X(06).
000600
000610 LINKAGE SECTION.
000620 01  LK-RPT-REQUEST.
000630     05  LK-RPT-MODE              PIC X(01).
000640         88  RPT-MODE-INFO            VALUE 'I'.
000650         88  RPT-MODE-ALL             VALUE 'A'.
000660         88  RPT-MODE-ROOM            VALUE 'R'.
000670     05  LK-RPT-MATCH-NAME        PIC X(30).
000680     05  FILLER                   PIC X(05).
000690 01  LK-STAFF-TABLE.
000700     05  FILLER                   PIC X(01).
000710     COPY SCM002.
000720 77  LK-STAFF-COUNT                 PIC 9(03) COMP.
000730 77  LK-STAFF-FOUND-FLAG            PIC X(01).
000740     88  LK-STAFF-WAS-FOUND             VALUE 'Y'.
000750
000760 PROCEDURE DIVISION USING LK-RPT-REQUEST, LK-STAFF-TABLE,
000770     LK-STAFF-COUNT, LK-STAFF-FOUND-FLAG.
000780 MAIN-PROCEDURE.
000790     EVALUATE TRUE
000800         WHEN RPT-MODE-INFO
000810             PERFORM P1-REPORT-ONE THRU P1-REPORT-ONE-EXIT
000820         WHEN RPT-MODE-ALL
000830             PERFORM P2-REPORT-ALL THRU P2-REPORT-ALL-EXIT
000840     END-EVALUATE
000850     PERFORM P0-FIM
000860     .
000870 P0-FIM.
000880     GOBACK.
000890
000900*NAME-MATCH LOOKUP FOR THE INFO COMMAND - CASE-INSENSITIVE.
000910 P1-REPORT-ONE.
000920     MOVE SPACES TO WS-MATCH-AREA-FLAT
000930     MOVE LK-RPT-MATCH-NAME TO WS-MATCH-UC
000940     INSPECT WS-MATCH-UC CONVERTING
000950         "abcdefghijklmnopqrstuvwxyz"
000960         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000970     PERFORM P3-FIND-STAFF THRU P3-FIND-STAFF-EXIT
000980         VARYING IDX-STAFF FROM 1 BY 1
000990         UNTIL IDX-STAFF > LK-STAFF-COUNT
001000            OR LK-STAFF-WAS-FOUND
001010     IF LK-STAFF-WAS-FOUND
001020         PERFORM P4-PRINT-DETAIL THRU P4-PRINT-DETAIL-EXIT
001030     END-IF
001040     .
001050 P1-REPORT-ONE-EXIT.
001060     EXIT.
001070
001080 P3-FIND-STAFF.
001090     MOVE SPACES TO WS-ENTRY-AREA-FLAT
001100     MOVE STAFF-NAME(IDX-STAFF) TO WS-ENTRY-UC
001110     INSPECT WS-ENTRY-UC CONVERTING
001120         "abcdefghijklmnopqrstuvwxyz"
001130         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001140     IF WS-ENTRY-UC = WS-MATCH-UC
001150         SET LK-STAFF-WAS-FOUND TO TRUE
001160     END-IF
001170     .
001180 P3-FIND-STAFF-EXIT.
001190     EXIT.
001200
001210 P2-REPORT-ALL.
001220     IF LK-STAFF-COUNT = ZERO
001230         DISPLAY 'No Staff!'
001240         GO TO P2-REPORT-ALL-EXIT
001250     END-IF
001260     MOVE ZERO TO WS-ROSTER-NBR
001270     PERFORM P5-REPORT-ROSTER-ENTRY THRU
001280             P5-REPORT-ROSTER-ENTRY-EXIT
001290         VARYING IDX-STAFF FROM 1 BY 1
001300         UNTIL IDX-STAFF > LK-STAFF-COUNT
001310     .
001320 P2-REPORT-ALL-EXIT.
001330     EXIT.
001340
001350 P5-REPORT-ROSTER-ENTRY.
001360     ADD 1 TO WS-ROSTER-NBR
001370     MOVE SPACES TO WS-ROSTER-PRINT-FLAT
001380     MOVE WS-ROSTER-NBR TO WS-ROSTER-PRINT-NBR
001390     DISPLAY '----- Staff ' WS-ROSTER-PRINT-NBR ' -----'
001400     PERFORM P4-PRINT-DETAIL THRU P4-PRINT-DETAIL-EXIT
001410     .
001420 P5-REPORT-ROSTER-ENTRY-EXIT.
001430     EXIT.
001440
001450 P4-PRINT-DETAIL.
001460     DISPLAY 'Staff Member: ' STAFF-NAME(IDX-STAFF)
001470     DISPLAY 'Position: ' STAFF-POSITION(IDX-STAFF)
001480     DISPLAY 'Shift: ' STAFF-SHIFT(IDX-STAFF)
001490     DISPLAY 'Location: ' STAFF-LOCATION(IDX-STAFF)
001500     DISPLAY 'Email: ' STAFF-EMAIL(IDX-STAFF)
001510     IF STAFF-IS-CLOCKED-IN(IDX-STAFF)
001520         DISPLAY 'Clocked In: Yes'
001530     ELSE
001540         DISPLAY 'Clocked In: No'
001550     END-IF
001560     .
001570 P4-PRINT-DETAIL-EXIT.
001580     EXIT.
001590 END PROGRAM RPTSTAFF.
