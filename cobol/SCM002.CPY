000100*=================================================================
000110*COPYBOOK.    SCM002.
000120*RELATIVE TO. CMDDRIV, LOADREGS, RPTSTAFF, CLOCKSTF, ASGNSTF,
000130*             ASGNSTU, ROOMSTAT.
000140*PURPOSE.     ONE ENTRY OF THE IN-MEMORY STAFF REGISTER.
000150*             INCLUDE UNDER A BARE 01 LEVEL, E.G.
000160*                 01  WS-STAFF-TABLE.
000170*                     COPY SCM002.
000180*HISTORY.
000190*   02/11/1986  R.DELACROIX   ORIGINAL LAYOUT - CFP-77 PROJECT.
000200*                             KEYED BY WS-OLD-STAFF-ID-NUM, THE
000210*                             OLD PAYROLL BADGE NUMBER.
000220*   04/30/1990  R.DELACROIX   ADDED STAFF-SHIFT FOR THE NEW
000230*                             EXTENDED-DAY CARE PROGRAM.  ALSO
000240*                             ADDED WS-OLD-BUILDING-CODE FOR
000250*                             THE TWO-CAMPUS YEARS.
000260*   06/03/1996  T.OYELARAN    ADDED STAFF-EMAIL PER BUSINESS
000270*                             OFFICE MEMO 96-118.  ALSO ADDED
000280*                             WS-OLD-CERT-EXPIRE AND WS-OLD-
000290*                             UNION-CODE.
000300*   01/14/1999  T.OYELARAN    Y2K SWEEP - WS-OLD-CERT-EXPIRE
000310*                             WAS A TWO-DIGIT-YEAR FIELD NO
000320*                             PROGRAM EVER READ; BLANKED AND
000330*                             RETIRED RATHER THAN WINDOWED.
000340*                             CERTIFICATION TRACKING MOVED TO
000350*                             THE STATE'S OWN SYSTEM IN 1997.
000360*   08/09/2001  M.ABEBE       THE TWO CAMPUSES MERGED IN 1998
000370*                             AND PAYROLL STOPPED ISSUING BADGE
000380*                             NUMBERS AND PARKING ASSIGNMENTS
000390*                             THROUGH THIS FILE THAT SAME YEAR.
000400*                             FIELDS LEFT IN PLACE, UNPOPULATED,
000410*                             SO THE NIGHTLY EXTRACT JOB DOES
000420*                             NOT HAVE TO BE RE-MAPPED.
000430*   09/10/2004  J.KOSTER      ABANDONED THE SLOT-REUSE IDEA
000440*                             (FREED TABLE ROWS WERE GOING TO
000450*                             BE RECYCLED ON THE NEXT LOAD)
000460*                             BEFORE IT WAS FINISHED.  THE FLAG
000470*                             IS LEFT IN PLACE, RENAMED TO SAY
000480*                             SO, BUT NO PROGRAM SETS OR TESTS
000490*                             IT ANY LONGER (SAME CHANGE AS
000500*                             SCM001 AND SCM003 THIS REQUEST).
000510*=================================================================
000520    05  WS-STAFF-ENTRY OCCURS 150 TIMES
000530                       INDEXED BY IDX-STAFF.
000540        07  STAFF-NAME               PIC X(30).
000550        07  STAFF-POSITION           PIC X(20).
000560        07  STAFF-SHIFT              PIC X(20).
000570        07  STAFF-EMAIL              PIC X(30).
000580        07  STAFF-LOCATION           PIC X(20).
000590        07  CLOCKED-IN-FLAG          PIC X(01).
000600            88  STAFF-IS-CLOCKED-IN      VALUE 'Y'.
000610            88  STAFF-IS-CLOCKED-OUT     VALUE 'N'.
000620*RETIRED FIELDS BELOW - NOT SET OR TESTED BY ANY CURRENT
000630*PROGRAM.  LEFT IN PLACE RATHER THAN REMOVED SO THE TABLE
000640*LAYOUT DOES NOT SHIFT UNDER THE OLD NIGHTLY EXTRACT JOB.
000650        07  WS-OLD-STAFF-ID-NUM      PIC 9(05).
000660        07  WS-OLD-BUILDING-CODE     PIC X(02).
000670        07  WS-OLD-UNION-CODE        PIC X(02).
000680        07  WS-OLD-CERT-EXPIRE       PIC X(06).
000690        07  WS-OLD-PARKING-SPOT      PIC X(04).
000700        07  WS-OLD-PAYROLL-GRADE     PIC X(03).
000710        07  WS-OLD-SLOT-REUSE-FLAG   PIC X(01) VALUE 'N'.
000720        07  FILLER                   PIC X(09).
