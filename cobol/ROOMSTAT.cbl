000100*=================================================================
000110*PROGRAM.     ROOMSTAT.
000120*PURPOSE.     OPEN_ROOM AND CLOSE_ROOM COMMANDS.  CLOSING A
000130*             ROOM SWEEPS EVERY STUDENT AND STAFF MEMBER OUT
000140*             OF IT AND REPORTS HOW MANY WERE REMOVED.
000150*=================================================================
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID.    ROOMSTAT.
000180 AUTHOR.        T. OYELARAN.
000190 INSTALLATION.  RIVERBEND UNIFIED SCHOOL DISTRICT -
000200                DATA PROCESSING.
000210 DATE-WRITTEN.  03/19/1998.
000220 DATE-COMPILED.
000230 SECURITY.      UNCLASSIFIED - SEE DP STANDARDS MANUAL,
000240                SECTION 4.
000250*-----------------------------------------------------------------
000260*CHANGE LOG.
000270*   03/19/1998  T.OYELARAN   ORIGINAL PROGRAM - REQUEST #5920.
000280*   11/30/1999  T.OYELARAN   Y2K COMPLIANCE REVIEW - NO TWO-DIGIT
000290*                            YEAR FIELDS IN THIS PROGRAM.
000300*   02/06/2003  J.KOSTER     CLOSE_ROOM NOW CLEARS EVERY OCCUPANT
000310*                            OUT OF THE ROOM AND PRINTS A REMOVAL
000320*                            COUNT - REQ #6701.
000330*   02/11/2005  T.OYELARAN   CLOSE_ROOM WAS PUTTING THE TIMECLOCK
000340*                            WORDING 'NOT CLOCKED IN' INTO A
000350*                            STAFF MEMBER'S ROOM LOCATION - NOW
000360*                            USES N/A, SAME AS THE STUDENT SIDE -
000370*                            REQUEST #8102.
000380*-----------------------------------------------------------------
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM
000430     CLASS ALPHA-VERB-CHARS IS "A" THRU "Z"
000440     SWITCH-1 IS UPSI-0 ON STATUS IS WS-TRACE-SW-ON
000450                         OFF STATUS IS WS-TRACE-SW-OFF.
000460
000470 DATA DIVISION.
000480 WORKING-STORAGE SECTION.
000490 77  WS-ROOM-FOUND-FLAG           PIC X(01) VALUE 'N'.
000500     88  WS-ROOM-WAS-FOUND            VALUE 'Y'.
000510 77  WS-REMOVED-STUDENTS           PIC 9(03) COMP VALUE ZERO.
000520 77  WS-REMOVED-STAFF              PIC 9(03) COMP VALUE ZERO.
000530 01  WS-MATCH-AREA.
000540     05  WS-MATCH-UC              PIC X(20).
000550     05  FILLER                   PIC X(01).
000560*REDEFINES 1 OF 3 - ONE FLAT VIEW, CLEARED BY A SINGLE MOVE.
000570 01  WS-MATCH-AREA-ALT REDEFINES WS-MATCH-AREA.
000580     05  WS-MATCH-AREA-FLAT       PIC X(21).
000590 01  WS-ENTRY-AREA.
000600     05  WS-ENTRY-UC              PIC X(20).
000610     05  FILLER                   PIC X(01).
000620*REDEFINES 2 OF 3 - ONE FLAT VIEW, CLEARED BY A SINGLE MOVE.
000630 01  WS-ENTRY-AREA-ALT REDEFINES WS-ENTRY-AREA.
000640     05  WS-ENTRY-AREA-FLAT       PIC X(21).
000650 01  WS-REMOVAL-LINE.
000660     05  WS-REMOVAL-STUDENTS      PIC ZZ9.
000670     05  WS-REMOVAL-MID           PIC X(14).
000680     05  WS-REMOVAL-STAFF         PIC ZZ9.
000690     05  WS-REMOVAL-TAIL          PIC X(06).
000700*REDEFINES 3 OF 3 - CLEARS THE SUMMARY LINE BEFORE THE
000710*EDITED COUNTS AND LITERAL TEXT ARE MOVED IN FOR DISPLAY.
000720 01  WS-REMOVAL-LINE-ALT REDEFINES WS-REMOVAL-LINE.
000730     05  WS-REMOVAL-LINE-FLAT     PIC X(26).
000740
000750 LINKAGE SECTION.
000760 01  LK-RMST-REQUEST.
000770     05  LK-RMST-ACTION           PIC X(01).
000780         88  RMST-ACTION-OPEN         VALUE 'O'.
000790         88  RMST-ACTION-CLOSE        VALUE 'C'.
000800     05  LK-RMST-ROOM-NAME        PIC X(20).
000810     05  FILLER                   PIC X(05).
000820 01  LK-ROOM-TABLE.
000830     05  FILLER                   PIC X(01).
000840     COPY SCM003.
000850 77  LK-ROOM-COUNT                  PIC 9(03) COMP.
000860 01  LK-STUDENT-TABLE.
000870     05  FILLER                   PIC X(01).
000880     COPY SCM001.
000890 77  LK-STUDENT-COUNT               PIC 9(03) COMP.
000900 01  LK-STAFF-TABLE.
000910     05  FILLER                   PIC X(01).
000920     COPY SCM002.
000930 77  LK-STAFF-COUNT                 PIC 9(03) COMP.
000940
000950 PROCEDURE DIVISION USING LK-RMST-REQUEST, LK-ROOM-TABLE,
000960     LK-ROOM-COUNT, LK-STUDENT-TABLE, LK-STUDENT-COUNT,
000970     LK-STAFF-TABLE, LK-STAFF-COUNT.
000980 MAIN-PROCEDURE.
000990     MOVE 'N' TO WS-ROOM-FOUND-FLAG
001000     MOVE SPACES TO WS-MATCH-AREA-FLAT
001010     MOVE LK-RMST-ROOM-NAME TO WS-MATCH-UC
001020     INSPECT WS-MATCH-UC CONVERTING
001030         "abcdefghijklmnopqrstuvwxyz"
001040         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001050     PERFORM P1-FIND-ROOM THRU P1-FIND-ROOM-EXIT
001060         VARYING IDX-ROOM FROM 1 BY 1
001070         UNTIL IDX-ROOM > LK-ROOM-COUNT
001080            OR WS-ROOM-WAS-FOUND
001090     IF NOT WS-ROOM-WAS-FOUND
001100         DISPLAY LK-RMST-ROOM-NAME ' Not found!'
001110         GO TO P0-FIM
001120     END-IF
001130     EVALUATE TRUE
001140         WHEN RMST-ACTION-OPEN
001150             PERFORM P2-OPEN-ROOM THRU P2-OPEN-ROOM-EXIT
001160         WHEN RMST-ACTION-CLOSE
001170             PERFORM P3-CLOSE-ROOM THRU P3-CLOSE-ROOM-EXIT
001180     END-EVALUATE
001190     PERFORM P0-FIM
001200     .
001210 P0-FIM.
001220     GOBACK.
001230
001240 P1-FIND-ROOM.
001250     MOVE SPACES TO WS-ENTRY-AREA-FLAT
001260     MOVE ROOM-NAME(IDX-ROOM) TO WS-ENTRY-UC
001270     INSPECT WS-ENTRY-UC CONVERTING
001280         "abcdefghijklmnopqrstuvwxyz"
001290         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001300     IF WS-ENTRY-UC = WS-MATCH-UC
001310         SET WS-ROOM-WAS-FOUND TO TRUE
001320     END-IF
001330     .
001340 P1-FIND-ROOM-EXIT.
001350     EXIT.
001360
001370 P2-OPEN-ROOM.
001380     IF ROOM-IS-OPEN(IDX-ROOM)
001390         DISPLAY 'Room ' ROOM-NAME(IDX-ROOM)
001400                 ' is already open!'
001410         GO TO P2-OPEN-ROOM-EXIT
001420     END-IF
001430     SET ROOM-IS-OPEN(IDX-ROOM) TO TRUE
001440     DISPLAY 'Room ' ROOM-NAME(IDX-ROOM) ' has been opened.'
001450     .
001460 P2-OPEN-ROOM-EXIT.
001470     EXIT.
001480
001490*02/06/2003 J.K. - SWEEPS ALL STUDENTS AND STAFF OUT OF THE
001500*ROOM AND PRINTS THE REMOVAL COUNT WHEN ANY WERE PRESENT.
001510 P3-CLOSE-ROOM.
001520     IF ROOM-IS-CLOSED(IDX-ROOM)
001530         DISPLAY 'Room ' ROOM-NAME(IDX-ROOM)
001540                 ' is already closed!'
001550         GO TO P3-CLOSE-ROOM-EXIT
001560     END-IF
001570     MOVE ROOM-STUDENT-COUNT(IDX-ROOM) TO WS-REMOVED-STUDENTS
001580     MOVE ROOM-STAFF-COUNT(IDX-ROOM) TO WS-REMOVED-STAFF
001590     PERFORM P4-CLEAR-STUDENT-LOCATION THRU
001600             P4-CLEAR-STUDENT-LOCATION-EXIT
001610         VARYING IDX-STUDENT FROM 1 BY 1
001620         UNTIL IDX-STUDENT > LK-STUDENT-COUNT
001630     PERFORM P5-CLEAR-STAFF-LOCATION THRU
001640             P5-CLEAR-STAFF-LOCATION-EXIT
001650         VARYING IDX-STAFF FROM 1 BY 1
001660         UNTIL IDX-STAFF > LK-STAFF-COUNT
001670     MOVE ZERO TO ROOM-STUDENT-COUNT(IDX-ROOM)
001680     MOVE ZERO TO ROOM-STAFF-COUNT(IDX-ROOM)
001690     SET ROOM-IS-CLOSED(IDX-ROOM) TO TRUE
001700     DISPLAY 'Room ' ROOM-NAME(IDX-ROOM) ' has been closed.'
001710     IF WS-REMOVED-STUDENTS > ZERO OR WS-REMOVED-STAFF > ZERO
001720         MOVE SPACES TO WS-REMOVAL-LINE-FLAT
001730         MOVE WS-REMOVED-STUDENTS TO WS-REMOVAL-STUDENTS
001740         MOVE ' students and ' TO WS-REMOVAL-MID
001750         MOVE WS-REMOVED-STAFF TO WS-REMOVAL-STAFF
001760         MOVE ' staff' TO WS-REMOVAL-TAIL
001770         DISPLAY 'Removed ' WS-REMOVAL-LINE ' from the room.'
001780     END-IF
001790     .
001800 P3-CLOSE-ROOM-EXIT.
001810     EXIT.
001820
001830 P4-CLEAR-STUDENT-LOCATION.
001840     IF LOCATION(IDX-STUDENT) = ROOM-NAME(IDX-ROOM)
001850         MOVE 'N/A' TO LOCATION(IDX-STUDENT)
001860     END-IF
001870     .
001880 P4-CLEAR-STUDENT-LOCATION-EXIT.
001890     EXIT.
001900
001910 P5-CLEAR-STAFF-LOCATION.
001920     IF STAFF-LOCATION(IDX-STAFF) = ROOM-NAME(IDX-ROOM)
001930         MOVE 'N/A' TO STAFF-LOCATION(IDX-STAFF)
001940     END-IF
001950     .
001960 P5-CLEAR-STAFF-LOCATION-EXIT.
001970     EXIT.
001980 END PROGRAM ROOMSTAT.
