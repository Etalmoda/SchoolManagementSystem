000100*=================================================================
000110*PROGRAM.     ASGNSTU.
000120*PURPOSE.     ASSIGN_STUDENT COMMAND.  MOVES A STUDENT INTO A
000130*             ROOM, PULLING THEM OUT OF ANY ROOM THEY WERE
000140*             PREVIOUSLY IN, SUBJECT TO THE PRESENCE, CAPACITY
000150*             AND ROOM-STATUS CHECKS THE OFFICE REQUIRES.
000160*=================================================================
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID.    ASGNSTU.
000190 AUTHOR.        T. OYELARAN.
000200 INSTALLATION.  RIVERBEND UNIFIED SCHOOL DISTRICT -
000210                DATA PROCESSING.
000220 DATE-WRITTEN.  03/19/1998.
000230 DATE-COMPILED.
000240 SECURITY.      UNCLASSIFIED - SEE DP STANDARDS MANUAL,
000250                SECTION 4.
000260*-----------------------------------------------------------------
000270*CHANGE LOG.
000280*   03/19/1998  T.OYELARAN   ORIGINAL PROGRAM - REQUEST #5920.
000290*   11/30/1999  T.OYELARAN   Y2K COMPLIANCE REVIEW - NO TWO-DIGIT
000300*                            YEAR FIELDS IN THIS PROGRAM.
000310*   05/02/2000  T.OYELARAN   ADDED THE ROOM-CAPACITY CHECK PER
000320*                            PRINCIPAL'S MEMO OF 04/28/2000.
000330*   02/06/2003  J.KOSTER     NOW DROPS THE STUDENT FROM THEIR OLD
000340*                            ROOM BEFORE THE NEW ASSIGNMENT SO A
000350*                            STUDENT CANNOT SHOW IN TWO ROOMS AT
000360*                            ONCE - REQ #6701.
000370*-----------------------------------------------------------------
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM
000420     CLASS ALPHA-VERB-CHARS IS "A" THRU "Z"
000430     SWITCH-1 IS UPSI-0 ON STATUS IS WS-TRACE-SW-ON
000440                         OFF STATUS IS WS-TRACE-SW-OFF.
000450
000460 DATA DIVISION.
000470 WORKING-STORAGE SECTION.
000480 77  WS-STUDENT-FOUND-FLAG        PIC X(01) VALUE 'N'.
000490     88  WS-STUDENT-WAS-FOUND         VALUE 'Y'.
000500 77  WS-ROOM-FOUND-FLAG           PIC X(01) VALUE 'N'.
000510     88  WS-ROOM-WAS-FOUND            VALUE 'Y'.
000520 77  WS-OLD-ROOM-FOUND-FLAG       PIC X(01) VALUE 'N'.
000530     88  WS-OLD-ROOM-WAS-FOUND        VALUE 'Y'.
000540 77  IDX-OLD-ROOM                 PIC 9(03) COMP.
000550 01  WS-MATCH-AREA.
000560     05  WS-MATCH-UC              PIC X(30).
000570     05  FILLER                   PIC X(01).
000580*REDEFINES 1 OF 3 - ONE FLAT VIEW, CLEARED BY A SINGLE MOVE.
000590 01  WS-MATCH-AREA-ALT REDEFINES WS-MATCH-AREA.
000600     05  WS-MATCH-AREA-FLAT       PIC X(31).
000610 01  WS-ENTRY-AREA.
000620     05  WS-ENTRY-UC              PIC X(30).
000630     05  FILLER                   PIC X(01).
000640*REDEFINES 2 OF 3 - ONE FLAT VIEW, CLEARED BY A SINGLE MOVE.
000650 01  WS-ENTRY-AREA-ALT REDEFINES WS-ENTRY-AREA.
000660     05  WS-ENTRY-AREA-FLAT       PIC X(31).
000670 01  WS-ROOM-MATCH-AREA.
000680     05  WS-ROOM-MATCH-UC         PIC X(20).
000690     05  FILLER                   PIC X(01).
000700*REDEFINES 3 OF 3 - ONE FLAT VIEW, CLEARED BY A SINGLE MOVE.
000710 01  WS-ROOM-MATCH-AREA-ALT REDEFINES WS-ROOM-MATCH-AREA.
000720     05  WS-ROOM-MATCH-AREA-FLAT  PIC X(21).
000730
000740 LINKAGE SECTION.
000750 01  LK-MATCH-NAME                PIC X(30).
000760 01  LK-ROOM-NAME-WORK            PIC X(20).
000770 01  LK-STUDENT-TABLE.
000780     05  FILLER                   PIC X(01).
000790     COPY SCM001.
000800 77  LK-STUDENT-COUNT               PIC 9(03) COMP.
000810 01  LK-ROOM-TABLE.
000820     05  FILLER                   PIC X(01).
000830     COPY SCM003.
000840 77  LK-ROOM-COUNT                  PIC 9(03) COMP.
000850
000860 PROCEDURE DIVISION USING LK-MATCH-NAME, LK-ROOM-NAME-WORK,
000870     LK-STUDENT-TABLE, LK-STUDENT-COUNT, LK-ROOM-TABLE,
000880     LK-ROOM-COUNT.
000890 MAIN-PROCEDURE.
000900     MOVE 'N' TO WS-STUDENT-FOUND-FLAG
000910     MOVE 'N' TO WS-ROOM-FOUND-FLAG
000920     MOVE SPACES TO WS-MATCH-AREA-FLAT
000930     MOVE LK-MATCH-NAME TO WS-MATCH-UC
000940     INSPECT WS-MATCH-UC CONVERTING
000950         "abcdefghijklmnopqrstuvwxyz"
000960         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000970     MOVE SPACES TO WS-ROOM-MATCH-AREA-FLAT
000980     MOVE LK-ROOM-NAME-WORK TO WS-ROOM-MATCH-UC
000990     INSPECT WS-ROOM-MATCH-UC CONVERTING
001000         "abcdefghijklmnopqrstuvwxyz"
001010         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001020     PERFORM P1-FIND-STUDENT THRU P1-FIND-STUDENT-EXIT
001030         VARYING IDX-STUDENT FROM 1 BY 1
001040         UNTIL IDX-STUDENT > LK-STUDENT-COUNT
001050            OR WS-STUDENT-WAS-FOUND
001060     IF NOT WS-STUDENT-WAS-FOUND
001070         DISPLAY LK-MATCH-NAME ' Not found!'
001080         GO TO P0-FIM
001090     END-IF
001100     PERFORM P2-FIND-ROOM THRU P2-FIND-ROOM-EXIT
001110         VARYING IDX-ROOM FROM 1 BY 1
001120         UNTIL IDX-ROOM > LK-ROOM-COUNT
001130            OR WS-ROOM-WAS-FOUND
001140     IF NOT WS-ROOM-WAS-FOUND
001150         DISPLAY LK-ROOM-NAME-WORK ' Not found!'
001160         GO TO P0-FIM
001170     END-IF
001180     IF ROOM-IS-CLOSED(IDX-ROOM)
001190         DISPLAY 'Cannot assign student to '
001200                 ROOM-NAME(IDX-ROOM) ' - room is closed.'
001210         GO TO P0-FIM
001220     END-IF
001230     IF STUDENT-IS-ABSENT(IDX-STUDENT)
001240         DISPLAY 'Cannot add student '
001250                 STUDENT-NAME(IDX-STUDENT)
001260                 ' - student is not present.'
001270         GO TO P0-FIM
001280     END-IF
001290     IF LOCATION(IDX-STUDENT) = ROOM-NAME(IDX-ROOM)
001300         DISPLAY STUDENT-NAME(IDX-STUDENT)
001310                 ' is already in ' ROOM-NAME(IDX-ROOM)
001320         GO TO P0-FIM
001330     END-IF
001340     IF ROOM-STUDENT-COUNT(IDX-ROOM) >= ROOM-CAPACITY(IDX-ROOM)
001350         DISPLAY 'Cannot add student '
001360                 STUDENT-NAME(IDX-STUDENT)
001370                 ' - room ' ROOM-NAME(IDX-ROOM)
001380                 ' is at capacity (' ROOM-CAPACITY(IDX-ROOM)
001390                 ' students).'
001400         GO TO P0-FIM
001410     END-IF
001420     PERFORM P3-DROP-OLD-ROOM THRU P3-DROP-OLD-ROOM-EXIT
001430     MOVE ROOM-NAME(IDX-ROOM) TO LOCATION(IDX-STUDENT)
001440     ADD 1 TO ROOM-STUDENT-COUNT(IDX-ROOM)
001450     DISPLAY 'Student ' STUDENT-NAME(IDX-STUDENT)
001460             ' added to ' ROOM-NAME(IDX-ROOM)
001470     PERFORM P0-FIM
001480     .
001490 P0-FIM.
001500     GOBACK.
001510
001520 P1-FIND-STUDENT.
001530     MOVE SPACES TO WS-ENTRY-AREA-FLAT
001540     MOVE STUDENT-NAME(IDX-STUDENT) TO WS-ENTRY-UC
001550     INSPECT WS-ENTRY-UC CONVERTING
001560         "abcdefghijklmnopqrstuvwxyz"
001570         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001580     IF WS-ENTRY-UC = WS-MATCH-UC
001590         SET WS-STUDENT-WAS-FOUND TO TRUE
001600     END-IF
001610     .
001620 P1-FIND-STUDENT-EXIT.
001630     EXIT.
001640
001650 P2-FIND-ROOM.
001660     IF ROOM-NAME(IDX-ROOM) = WS-ROOM-MATCH-UC
001670         SET WS-ROOM-WAS-FOUND TO TRUE
001680     END-IF
001690     .
001700 P2-FIND-ROOM-EXIT.
001710     EXIT.
001720
001730*02/06/2003 J.K. - DROPS THE STUDENT FROM ANY PRIOR ROOM
001740*BEFORE THE NEW ASSIGNMENT IS MADE.
001750 P3-DROP-OLD-ROOM.
001760     IF LOCATION(IDX-STUDENT) = 'N/A' OR
001770        LOCATION(IDX-STUDENT) = SPACES
001780         GO TO P3-DROP-OLD-ROOM-EXIT
001790     END-IF
001800     MOVE 'N' TO WS-OLD-ROOM-FOUND-FLAG
001810     PERFORM P4-FIND-OLD-ROOM THRU P4-FIND-OLD-ROOM-EXIT
001820         VARYING IDX-OLD-ROOM FROM 1 BY 1
001830         UNTIL IDX-OLD-ROOM > LK-ROOM-COUNT
001840            OR WS-OLD-ROOM-WAS-FOUND
001850     IF WS-OLD-ROOM-WAS-FOUND AND
001860        ROOM-STUDENT-COUNT(IDX-OLD-ROOM) > ZERO
001870         SUBTRACT 1 FROM ROOM-STUDENT-COUNT(IDX-OLD-ROOM)
001880     END-IF
001890     .
001900 P3-DROP-OLD-ROOM-EXIT.
001910     EXIT.
001920
001930 P4-FIND-OLD-ROOM.
001940     IF ROOM-NAME(IDX-OLD-ROOM) = LOCATION(IDX-STUDENT)
001950         SET WS-OLD-ROOM-WAS-FOUND TO TRUE
001960     END-IF
001970     .
001980 P4-FIND-OLD-ROOM-EXIT.
001990     EXIT.
002000 END PROGRAM ASGNSTU.
