000100*=================================================================
000110*PROGRAM.     RPTSTU.
000120*PURPOSE.     STUDENT REGISTER REPORTING.  THREE CALLERS:
000130*             INFO (ONE STUDENT, NAME MATCH), ALL_STUDENTS (FULL
000140*             NUMBERED ROSTER) AND, FOR THE RATIO LINE ON
000150*             ROOM_INFO, A DETAIL PARAGRAPH SHARED BY BOTH THE
000160*             ONE-STUDENT AND ROSTER PATHS.
000170*=================================================================
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.    RPTSTU.
000200 AUTHOR.        T. OYELARAN.
000210 INSTALLATION.  RIVERBEND UNIFIED SCHOOL DISTRICT -
000220                DATA PROCESSING.
000230 DATE-WRITTEN.  03/19/1998.
000240 DATE-COMPILED.
000250 SECURITY.      UNCLASSIFIED - SEE DP STANDARDS MANUAL,
000260                SECTION 4.
000270*-----------------------------------------------------------------
000280*CHANGE LOG.
000290*   03/19/1998  T.OYELARAN   ORIGINAL PROGRAM - REQUEST #5920.
000300*   11/30/1999  T.OYELARAN   Y2K COMPLIANCE REVIEW - NO TWO-DIGIT
000310*                            YEAR FIELDS IN THIS PROGRAM.
000320*   04/18/2002  J.KOSTER     GUARDIAN LINES NOW PRINT 'None' WHEN
000330*                            GUARDIAN-COUNT IS ZERO - REQ #6488.
000340*-----------------------------------------------------------------
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM
000390     CLASS ALPHA-VERB-CHARS IS "A" THRU "Z"
000400     SWITCH-1 IS UPSI-0 ON STATUS IS WS-TRACE-SW-ON
000410                         OFF STATUS IS WS-TRACE-SW-OFF.
000420
000430 DATA DIVISION.
000440 WORKING-STORAGE SECTION.
000450 77  WS-ROSTER-NBR                PIC 9(05) COMP VALUE ZERO.
000460 01  WS-MATCH-AREA.
000470     05  WS-MATCH-UC              PIC X(30).
000480     05  FILLER                   PIC X(01).
000490*REDEFINES 1 OF 3 - ONE FLAT VIEW, CLEARED BY A SINGLE MOVE.
000500 01  WS-MATCH-AREA-ALT REDEFINES WS-MATCH-AREA.
000510     05  WS-MATCH-AREA-FLAT       PIC X(31).
000520 01  WS-ENTRY-AREA.
000530     05  WS-ENTRY-UC              PIC X(30).
000540     05  FILLER                   PIC X(01).
000550*REDEFINES 2 OF 3 - ONE FLAT VIEW, CLEARED BY A SINGLE MOVE.
000560 01  WS-ENTRY-AREA-ALT REDEFINES WS-ENTRY-AREA.
000570     05  WS-ENTRY-AREA-FLAT       PIC X(31).
000580 01  WS-ROSTER-PRINT.
000590     05  WS-ROSTER-PRINT-NBR      PIC 9(05).
000600     05  FILLER                   PIC X(01).
000610*REDEFINES 3 OF 3 - CLEARS THE EDITED ROSTER NUMBER BEFORE USE.
000620 01  WS-ROSTER-PRINT-ALT REDEFINES WS-ROSTER-PRINT.
000630     05  WS-ROSTER-PRINT-FLAT     PIC X(06).
000640
000650 LINKAGE SECTION.
000660 01  LK-RPT-REQUEST.
000670     05  LK-RPT-MODE              PIC X(01).
000680         88  RPT-MODE-INFO            VALUE 'I'.
000690         88  RPT-MODE-ALL             VALUE 'A'.
000700         88  RPT-MODE-ROOM            VALUE 'R'.
000710     05  LK-RPT-MATCH-NAME        PIC X(30).
000720     05  FILLER                   PIC X(05).
000730 01  LK-STUDENT-TABLE.
000740     05  FILLER                   PIC X(01).
000750     COPY SCM001.
000760 77  LK-STUDENT-COUNT               PIC 9(03) COMP.
000770 77  LK-STUDENT-FOUND-FLAG          PIC X(01).
000780     88  LK-STUDENT-WAS-FOUND           VALUE 'Y'.
000790
000800 PROCEDURE DIVISION USING LK-RPT-REQUEST, LK-STUDENT-TABLE,
000810     LK-STUDENT-COUNT, LK-STUDENT-FOUND-FLAG.
000820 MAIN-PROCEDURE.
000830     EVALUATE TRUE
000840         WHEN RPT-MODE-INFO
000850             PERFORM P1-REPORT-ONE THRU P1-REPORT-ONE-EXIT
000860         WHEN RPT-MODE-ALL
000870             PERFORM P2-REPORT-ALL THRU P2-REPORT-ALL-EXIT
000880     END-EVALUATE
000890     PERFORM P0-FIM
000900     .
000910 P0-FIM.
000920     GOBACK.
000930
000940*NAME-MATCH LOOKUP FOR THE INFO COMMAND - CASE-INSENSITIVE.
000950 P1-REPORT-ONE.
000960     MOVE SPACES TO WS-MATCH-AREA-FLAT
000970     MOVE LK-RPT-MATCH-NAME TO WS-MATCH-UC
000980     INSPECT WS-MATCH-UC CONVERTING
000990         "abcdefghijklmnopqrstuvwxyz"
001000         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001010     PERFORM P3-FIND-STUDENT THRU P3-FIND-STUDENT-EXIT
001020         VARYING IDX-STUDENT FROM 1 BY 1
001030         UNTIL IDX-STUDENT > LK-STUDENT-COUNT
001040            OR LK-STUDENT-WAS-FOUND
001050     IF LK-STUDENT-WAS-FOUND
001060         PERFORM P4-PRINT-DETAIL THRU P4-PRINT-DETAIL-EXIT
001070     END-IF
001080     .
001090 P1-REPORT-ONE-EXIT.
001100     EXIT.
001110
001120 P3-FIND-STUDENT.
001130     MOVE SPACES TO WS-ENTRY-AREA-FLAT
001140     MOVE STUDENT-NAME(IDX-STUDENT) TO WS-ENTRY-UC
001150     INSPECT WS-ENTRY-UC CONVERTING
001160         "abcdefghijklmnopqrstuvwxyz"
001170         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001180     IF WS-ENTRY-UC = WS-MATCH-UC
001190         SET LK-STUDENT-WAS-FOUND TO TRUE
001200     END-IF
001210     .
001220 P3-FIND-STUDENT-EXIT.
001230     EXIT.
001240
001250*04/18/2002 J.K. - NUMBERED ROSTER, OR 'No Students!' WHEN
001260*THE REGISTER IS EMPTY.
001270 P2-REPORT-ALL.
001280     IF LK-STUDENT-COUNT = ZERO
001290         DISPLAY 'No Students!'
001300         GO TO P2-REPORT-ALL-EXIT
001310     END-IF
001320     MOVE ZERO TO WS-ROSTER-NBR
001330     PERFORM P5-REPORT-ROSTER-ENTRY THRU
001340             P5-REPORT-ROSTER-ENTRY-EXIT
001350         VARYING IDX-STUDENT FROM 1 BY 1
001360         UNTIL IDX-STUDENT > LK-STUDENT-COUNT
001370     .
001380 P2-REPORT-ALL-EXIT.
001390     EXIT.
001400
001410 P5-REPORT-ROSTER-ENTRY.
001420     ADD 1 TO WS-ROSTER-NBR
001430     MOVE SPACES TO WS-ROSTER-PRINT-FLAT
001440     MOVE WS-ROSTER-NBR TO WS-ROSTER-PRINT-NBR
001450     DISPLAY '----- Student ' WS-ROSTER-PRINT-NBR ' -----'
001460     PERFORM P4-PRINT-DETAIL THRU P4-PRINT-DETAIL-EXIT
001470     .
001480 P5-REPORT-ROSTER-ENTRY-EXIT.
001490     EXIT.
001500
001510 P4-PRINT-DETAIL.
001520     DISPLAY 'Name: ' STUDENT-NAME(IDX-STUDENT)
001530     DISPLAY 'Grade: ' STUDENT-GRADE(IDX-STUDENT)
001540     DISPLAY 'Gender: ' STUDENT-GENDER(IDX-STUDENT)
001550     DISPLAY 'Allergies: ' ALLERGIES(IDX-STUDENT)
001560     DISPLAY 'Medications: ' MEDS(IDX-STUDENT)
001570     IF STUDENT-NEEDS-PARA(IDX-STUDENT)
001580         DISPLAY 'Needs Para: Yes'
001590     ELSE
001600         DISPLAY 'Needs Para: No'
001610     END-IF
001620     IF STUDENT-IS-PRESENT(IDX-STUDENT)
001630         DISPLAY 'Is Present: Yes'
001640     ELSE
001650         DISPLAY 'Is Present: No'
001660     END-IF
001670     DISPLAY 'Location: ' LOCATION(IDX-STUDENT)
001680     DISPLAY 'Authorized Pickups:'
001690     IF GUARDIAN-COUNT(IDX-STUDENT) = ZERO
001700         DISPLAY '  None'
001710     ELSE
001720         PERFORM P6-PRINT-GUARDIAN-LINE THRU
001730                 P6-PRINT-GUARDIAN-LINE-EXIT
001740             VARYING IDX-GUARDIAN FROM 1 BY 1
001750             UNTIL IDX-GUARDIAN > GUARDIAN-COUNT(IDX-STUDENT)
001760     END-IF
001770     .
001780 P4-PRINT-DETAIL-EXIT.
001790     EXIT.
001800
001810 P6-PRINT-GUARDIAN-LINE.
001820     DISPLAY '  ' GUARDIAN-NAME(IDX-STUDENT IDX-GUARDIAN)
001830             ' (' GUARDIAN-RELATION(IDX-STUDENT IDX-GUARDIAN)
001840             '), Phone: '
001850             GUARDIAN-PHONE(IDX-STUDENT IDX-GUARDIAN)
001860     .
001870 P6-PRINT-GUARDIAN-LINE-EXIT.
001880     EXIT.
001890 END PROGRAM RPTSTU.
