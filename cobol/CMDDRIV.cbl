000100*=================================================================
000110*PROGRAM.     CMDDRIV.
000120*PURPOSE.     COMMAND-FILE BATCH DRIVER FOR THE SCHOOL DAY-
000130*             OPERATIONS SYSTEM.  READS COMMAND-FILE ONE LINE
000140*             AT A TIME AND DISPATCHES TO THE REGISTER-LOADING,
000150*             REPORTING, ATTENDANCE, TIME-CLOCK AND ROOM-
000160*             ASSIGNMENT MODULES BELOW.  THE THREE IN-MEMORY
000170*             REGISTERS (STUDENT, STAFF, ROOM) LIVE IN THIS
000180*             PROGRAM'S WORKING-STORAGE AND ARE PASSED BY
000190*             REFERENCE ON EVERY CALL SO THAT STATE SURVIVES
000200*             FROM ONE COMMAND TO THE NEXT.
000210*=================================================================
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID.    CMDDRIV.
000240 AUTHOR.        T. OYELARAN.
000250 INSTALLATION.  RIVERBEND UNIFIED SCHOOL DISTRICT -
000260                DATA PROCESSING.
000270 DATE-WRITTEN.  03/19/1998.
000280 DATE-COMPILED.
000290 SECURITY.      UNCLASSIFIED - SEE DP STANDARDS MANUAL,
000300                SECTION 4.
000310*-----------------------------------------------------------------
000320*CHANGE LOG.
000330*   03/19/1998  T.OYELARAN   ORIGINAL PROGRAM - REQUEST #5920,
000340*                            BATCH CONVERSION OF THE SCHOOL OFFICE
000350*                            CONSOLE PROGRAM (SCANNER/ACCEPT LOOP
000360*                            REPLACED BY COMMAND-FILE).
000370*   11/30/1999  T.OYELARAN   Y2K COMPLIANCE REVIEW - NO TWO-DIGIT
000380*                            YEAR FIELDS IN THIS PROGRAM, NO DATE
000390*                            ARITHMETIC PERFORMED.  SIGNED OFF PER
000400*                            DP STANDARDS MEMO 99-07.
000410*   08/14/2001  J.KOSTER     ADDED ROOM_INFO DISPATCH - REQUEST
000420*                            #6203 (FRONT OFFICE WANTED A SINGLE-
000430*                            ROOM LOOKUP SEPARATE FROM ALL_ROOMS).
000440*   05/02/2004  M.ABEBE      ADDED ASSIGN_STAFF/OPEN_ROOM/
000450*                            CLOSE_ROOM DISPATCH - REQUEST #7014,
000460*                            AFTER-SCHOOL PROGRAM ROOM TRACKING.
000470*   10/19/2006  M.ABEBE      ADDED UPSI-0 TRACE SWITCH SO THE HELP
000480*                            DESK CAN GET A REGISTER-COUNT LINE
000490*                            WITHOUT A SPECIAL BUILD - REQUEST
000500*                            #7588.
000510*   02/27/2009  C.FENWICK    BLANK COMMAND LINES NO LONGER BUMP
000520*                            'UNKNOWN COMMAND!' - REQUEST #8102.
000530*-----------------------------------------------------------------
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     CLASS ALPHA-VERB-CHARS IS "A" THRU "Z"
000590     SWITCH-1 IS UPSI-0 ON STATUS IS WS-TRACE-SW-ON
000600                         OFF STATUS IS WS-TRACE-SW-OFF.
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT COMMAND-FILE ASSIGN TO "CMDFILE"
000640         ORGANIZATION IS LINE SEQUENTIAL
000650         FILE STATUS IS WS-CMD-FILE-STATUS.
000660
000670 DATA DIVISION.
000680 FILE SECTION.
000690 FD  COMMAND-FILE
000700     LABEL RECORD IS STANDARD
000710     RECORD CONTAINS 105 CHARACTERS.
000720 01  CMD-RECORD.
000730     COPY SCM004.
000740*REDEFINES 1 OF 3 - BLANK-LINE CHECK ON THE RAW COMMAND TEXT.
000750 01  WS-CMD-LINE-ALT REDEFINES CMD-RECORD.
000760     05  WS-CMD-LINE-FLAT        PIC X(105).
000770
000780 WORKING-STORAGE SECTION.
000790*THE THREE LIVE REGISTERS.
000800 01  WS-STUDENT-TABLE.
000810     05  FILLER               PIC X(01) VALUE SPACE.
000820     COPY SCM001.
000830 01  WS-STAFF-TABLE.
000840     05  FILLER               PIC X(01) VALUE SPACE.
000850     COPY SCM002.
000860 01  WS-ROOM-TABLE.
000870     05  FILLER               PIC X(01) VALUE SPACE.
000880     COPY SCM003.
000890
000900*RECORD COUNTS - POPULATED BY LOADREGS, READ EVERYWHERE ELSE.
000910 77  WS-STUDENT-COUNT             PIC 9(03) COMP VALUE ZERO.
000920 77  WS-STAFF-COUNT               PIC 9(03) COMP VALUE ZERO.
000930 77  WS-ROOM-COUNT                PIC 9(03) COMP VALUE ZERO.
000940
000950*COMMAND-FILE HANDLING.
000960 77  WS-CMD-FILE-STATUS          PIC X(02) VALUE SPACES.
000970     88  CMD-FILE-OK                 VALUE '00'.
000980 77  WS-EOF-FLAG                 PIC X(01) VALUE 'N'.
000990     88  AT-END-OF-COMMANDS          VALUE 'Y'.
001000 77  WS-PROCESS-FLAG             PIC X(01) VALUE 'N'.
001010     88  PROCESSING-DONE             VALUE 'Y' FALSE 'N'.
001020 77  WS-VERB-UC                  PIC X(15) VALUE SPACES.
001030
001040*REQUEST AREAS BUILT HERE AND PASSED TO EACH CALLED MODULE.
001050 01  WS-LOAD-REQUEST.
001060     05  WS-LOAD-TYPE             PIC X(01).
001070         88  LOAD-TYPE-STUDENT        VALUE 'S'.
001080         88  LOAD-TYPE-STAFF          VALUE 'F'.
001090         88  LOAD-TYPE-ROOM           VALUE 'R'.
001100     05  WS-LOAD-FILENAME         PIC X(30).
001110     05  FILLER                   PIC X(05).
001120*REDEFINES 2 OF 3 - CLEARS BOTH LOAD-REQUEST FIELDS IN ONE MOVE.
001130 01  WS-LOAD-REQUEST-ALT REDEFINES WS-LOAD-REQUEST.
001140     05  WS-LOAD-REQUEST-FLAT     PIC X(36).
001150
001160 01  WS-RPT-REQUEST.
001170     05  WS-RPT-MODE              PIC X(01).
001180         88  RPT-MODE-INFO            VALUE 'I'.
001190         88  RPT-MODE-ALL             VALUE 'A'.
001200         88  RPT-MODE-ROOM            VALUE 'R'.
001210     05  WS-RPT-MATCH-NAME        PIC X(30).
001220     05  FILLER                   PIC X(05).
001230
001240 01  WS-ATT-REQUEST.
001250     05  WS-ATT-ACTION            PIC X(01).
001260         88  ATTEND-MARK-PRESENT      VALUE 'P'.
001270         88  ATTEND-MARK-ABSENT       VALUE 'A'.
001280     05  WS-ATT-MATCH-NAME        PIC X(30).
001290     05  FILLER                   PIC X(05).
001300
001310 01  WS-CLK-REQUEST.
001320     05  WS-CLK-ACTION            PIC X(01).
001330         88  CLOCK-ACTION-IN          VALUE 'I'.
001340         88  CLOCK-ACTION-OUT         VALUE 'O'.
001350     05  WS-CLK-MATCH-NAME        PIC X(30).
001360     05  FILLER                   PIC X(05).
001370
001380 01  WS-ROOMSTAT-REQUEST.
001390     05  WS-RMST-ACTION           PIC X(01).
001400         88  ROOMSTAT-OPEN            VALUE 'O'.
001410         88  ROOMSTAT-CLOSE           VALUE 'C'.
001420     05  WS-RMST-ROOM-NAME        PIC X(20).
001430     05  FILLER                   PIC X(09).
001440
001450 01  WS-MATCH-NAME                PIC X(30) VALUE SPACES.
001460 01  WS-ROOM-NAME-WORK            PIC X(20) VALUE SPACES.
001470
001480 01  WS-FOUND-SWITCHES.
001490     05  WS-STUDENT-FOUND-FLAG    PIC X(01) VALUE 'N'.
001500         88  STUDENT-WAS-FOUND        VALUE 'Y'.
001510     05  WS-STAFF-FOUND-FLAG      PIC X(01) VALUE 'N'.
001520         88  STAFF-WAS-FOUND          VALUE 'Y'.
001530     05  FILLER                   PIC X(03).
001540
001550*REGISTER-COUNT TRACE LINE, SHOWN ONLY WHEN UPSI-0 IS ON.
001560 01  WS-DISPATCH-COUNTERS.
001570     05  WS-STU-COUNT-D           PIC 9(03).
001580     05  WS-STF-COUNT-D           PIC 9(03).
001590     05  WS-RM-COUNT-D            PIC 9(03).
001600     05  FILLER                   PIC X(01).
001610*REDEFINES 3 OF 3 - ONE EDITED FIGURE FOR THE TRACE DISPLAY.
001620 01  WS-DISPATCH-COUNTERS-ALT REDEFINES WS-DISPATCH-COUNTERS.
001630     05  WS-ALL-COUNTERS-ED       PIC 9(09).
001640     05  FILLER                   PIC X(01).
001650
001660 PROCEDURE DIVISION.
001670 MAIN-PROCEDURE.
001680     DISPLAY '----------------------------------------------'
001690     DISPLAY '  SCHOOL DAY-OPERATIONS COMMAND PROCESSOR'
001700     DISPLAY '----------------------------------------------'
001710     OPEN INPUT COMMAND-FILE
001720     IF NOT CMD-FILE-OK
001730         DISPLAY 'UNABLE TO OPEN COMMAND-FILE, STATUS: '
001740                 WS-CMD-FILE-STATUS
001750         GO TO P0-FIM
001760     END-IF
001770     PERFORM P1-READ-COMMAND THRU P1-READ-COMMAND-EXIT
001780     PERFORM P2-PROCESS-COMMAND THRU P2-PROCESS-COMMAND-EXIT
001790         UNTIL AT-END-OF-COMMANDS OR PROCESSING-DONE
001800     CLOSE COMMAND-FILE
001810     PERFORM P0-FIM
001820     .
001830 P0-FIM.
001840     STOP RUN.
001850
001860 P1-READ-COMMAND.
001870     READ COMMAND-FILE
001880         AT END
001890             SET AT-END-OF-COMMANDS TO TRUE
001900     END-READ
001910     .
001920 P1-READ-COMMAND-EXIT.
001930     EXIT.
001940
001950*02/27/2009 C.F. - SKIP A BLANK COMMAND LINE WITHOUT A MESSAGE.
001960 P2-PROCESS-COMMAND.
001970     IF WS-CMD-LINE-FLAT = SPACES
001980         PERFORM P1-READ-COMMAND THRU P1-READ-COMMAND-EXIT
001990         GO TO P2-PROCESS-COMMAND-EXIT
002000     END-IF
002010
002020     MOVE COMMAND-VERB TO WS-VERB-UC
002030     INSPECT WS-VERB-UC CONVERTING
002040         "abcdefghijklmnopqrstuvwxyz"
002050         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002060
002070*10/19/2006 M.A. - REQUEST #7588 TRACE LINE.
002080     IF WS-TRACE-SW-ON
002090         MOVE WS-STUDENT-COUNT TO WS-STU-COUNT-D
002100         MOVE WS-STAFF-COUNT   TO WS-STF-COUNT-D
002110         MOVE WS-ROOM-COUNT    TO WS-RM-COUNT-D
002120         DISPLAY 'TRACE REGISTER COUNTS: ' WS-ALL-COUNTERS-ED
002130     END-IF
002140
002150     EVALUATE WS-VERB-UC
002160         WHEN 'HELP'
002170             PERFORM P3-SHOW-HELP THRU P3-SHOW-HELP-EXIT
002180         WHEN 'LOAD_STUDENTS'
002190             PERFORM P4-LOAD-STUDENTS THRU
002200                     P4-LOAD-STUDENTS-EXIT
002210         WHEN 'LOAD_STAFF'
002220             PERFORM P4-LOAD-STAFF THRU P4-LOAD-STAFF-EXIT
002230         WHEN 'LOAD_ROOMS'
002240             PERFORM P4-LOAD-ROOMS THRU P4-LOAD-ROOMS-EXIT
002250         WHEN 'INFO'
002260             PERFORM P5-INFO THRU P5-INFO-EXIT
002270         WHEN 'ALL_STUDENTS'
002280             PERFORM P6-ALL-STUDENTS THRU
002290                     P6-ALL-STUDENTS-EXIT
002300         WHEN 'ALL_STAFF'
002310             PERFORM P6-ALL-STAFF THRU P6-ALL-STAFF-EXIT
002320         WHEN 'ALL_ROOMS'
002330             PERFORM P6-ALL-ROOMS THRU P6-ALL-ROOMS-EXIT
002340         WHEN 'ROOM_INFO'
002350             PERFORM P7-ROOM-INFO THRU P7-ROOM-INFO-EXIT
002360         WHEN 'ASSIGN_STUDENT'
002370             PERFORM P8-ASSIGN-STUDENT THRU
002380                     P8-ASSIGN-STUDENT-EXIT
002390         WHEN 'ASSIGN_STAFF'
002400             PERFORM P8-ASSIGN-STAFF THRU
002410                     P8-ASSIGN-STAFF-EXIT
002420         WHEN 'OPEN_ROOM'
002430             PERFORM P9-OPEN-ROOM THRU P9-OPEN-ROOM-EXIT
002440         WHEN 'CLOSE_ROOM'
002450             PERFORM P9-CLOSE-ROOM THRU P9-CLOSE-ROOM-EXIT
002460         WHEN 'MARK_PRESENT'
002470             PERFORM PA-MARK-PRESENT THRU
002480                     PA-MARK-PRESENT-EXIT
002490         WHEN 'MARK_ABSENT'
002500             PERFORM PA-MARK-ABSENT THRU PA-MARK-ABSENT-EXIT
002510         WHEN 'CLOCK_IN'
002520             PERFORM PB-CLOCK-IN THRU PB-CLOCK-IN-EXIT
002530         WHEN 'CLOCK_OUT'
002540             PERFORM PB-CLOCK-OUT THRU PB-CLOCK-OUT-EXIT
002550         WHEN 'QUIT'
002560             DISPLAY 'Thank You!'
002570             SET PROCESSING-DONE TO TRUE
002580         WHEN OTHER
002590             DISPLAY 'Unknown Command!'
002600     END-EVALUATE
002610
002620     IF NOT PROCESSING-DONE
002630         PERFORM P1-READ-COMMAND THRU P1-READ-COMMAND-EXIT
002640     END-IF
002650     .
002660 P2-PROCESS-COMMAND-EXIT.
002670     EXIT.
002680
002690 P3-SHOW-HELP.
002700     DISPLAY '------------------ COMMAND LIST ------------------'
002710     DISPLAY 'HELP                                 - this list'
002720     DISPLAY 'LOAD_STUDENTS filename               - load roll'
002730     DISPLAY 'LOAD_STAFF filename                  - load staff'
002740     DISPLAY 'LOAD_ROOMS filename                  - load rooms'
002750     DISPLAY 'INFO first last                      - person rpt'
002760     DISPLAY 'ALL_STUDENTS / ALL_STAFF / ALL_ROOMS - full roster'
002770     DISPLAY 'ROOM_INFO room                       - room detail'
002780     DISPLAY 'ASSIGN_STUDENT first last room       - room in'
002790     DISPLAY 'ASSIGN_STAFF first last room         - room in'
002800     DISPLAY 'OPEN_ROOM / CLOSE_ROOM room           - status'
002810     DISPLAY 'MARK_PRESENT / MARK_ABSENT first last - attend'
002820     DISPLAY 'CLOCK_IN / CLOCK_OUT first last       - time clock'
002830     DISPLAY 'QUIT                                 - end the run'
002840     DISPLAY '---------------------------------------------------'
002850     .
002860 P3-SHOW-HELP-EXIT.
002870     EXIT.
002880
002890 P4-LOAD-STUDENTS.
002900     IF OPERAND-1 = SPACES
002910         DISPLAY 'Please provide a filename.'
002920     ELSE
002930         MOVE SPACES TO WS-LOAD-REQUEST-FLAT
002940         SET LOAD-TYPE-STUDENT TO TRUE
002950         MOVE OPERAND-1 TO WS-LOAD-FILENAME
002960         CALL 'LOADREGS' USING WS-LOAD-REQUEST,
002970             WS-STUDENT-TABLE, WS-STUDENT-COUNT,
002980             WS-STAFF-TABLE, WS-STAFF-COUNT,
002990             WS-ROOM-TABLE, WS-ROOM-COUNT
003000     END-IF
003010     .
003020 P4-LOAD-STUDENTS-EXIT.
003030     EXIT.
003040
003050 P4-LOAD-STAFF.
003060     IF OPERAND-1 = SPACES
003070         DISPLAY 'Please provide a filename.'
003080     ELSE
003090         MOVE SPACES TO WS-LOAD-REQUEST-FLAT
003100         SET LOAD-TYPE-STAFF TO TRUE
003110         MOVE OPERAND-1 TO WS-LOAD-FILENAME
003120         CALL 'LOADREGS' USING WS-LOAD-REQUEST,
003130             WS-STUDENT-TABLE, WS-STUDENT-COUNT,
003140             WS-STAFF-TABLE, WS-STAFF-COUNT,
003150             WS-ROOM-TABLE, WS-ROOM-COUNT
003160     END-IF
003170     .
003180 P4-LOAD-STAFF-EXIT.
003190     EXIT.
003200
003210 P4-LOAD-ROOMS.
003220     IF OPERAND-1 = SPACES
003230         DISPLAY 'Please provide a filename.'
003240     ELSE
003250         MOVE SPACES TO WS-LOAD-REQUEST-FLAT
003260         SET LOAD-TYPE-ROOM TO TRUE
003270         MOVE OPERAND-1 TO WS-LOAD-FILENAME
003280         CALL 'LOADREGS' USING WS-LOAD-REQUEST,
003290             WS-STUDENT-TABLE, WS-STUDENT-COUNT,
003300             WS-STAFF-TABLE, WS-STAFF-COUNT,
003310             WS-ROOM-TABLE, WS-ROOM-COUNT
003320     END-IF
003330     .
003340 P4-LOAD-ROOMS-EXIT.
003350     EXIT.
003360
003370 P5-INFO.
003380     IF OPERAND-1 = SPACES OR OPERAND-2 = SPACES
003390         DISPLAY 'Please provide a first and last name.'
003400     ELSE
003410         MOVE SPACES TO WS-MATCH-NAME
003420         STRING OPERAND-1 DELIMITED BY SPACE
003430                ' '       DELIMITED BY SIZE
003440                OPERAND-2 DELIMITED BY SPACE
003450             INTO WS-MATCH-NAME
003460         END-STRING
003470         MOVE 'N' TO WS-STUDENT-FOUND-FLAG
003480         MOVE 'N' TO WS-STAFF-FOUND-FLAG
003490         SET RPT-MODE-INFO TO TRUE
003500         MOVE WS-MATCH-NAME TO WS-RPT-MATCH-NAME
003510         CALL 'RPTSTU' USING WS-RPT-REQUEST,
003520             WS-STUDENT-TABLE, WS-STUDENT-COUNT,
003530             WS-STUDENT-FOUND-FLAG
003540         CALL 'RPTSTAFF' USING WS-RPT-REQUEST,
003550             WS-STAFF-TABLE, WS-STAFF-COUNT,
003560             WS-STAFF-FOUND-FLAG
003570         IF NOT STUDENT-WAS-FOUND AND NOT STAFF-WAS-FOUND
003580             DISPLAY WS-MATCH-NAME ' not found!'
003590         END-IF
003600     END-IF
003610     .
003620 P5-INFO-EXIT.
003630     EXIT.
003640
003650 P6-ALL-STUDENTS.
003660     SET RPT-MODE-ALL TO TRUE
003670     MOVE SPACES TO WS-RPT-MATCH-NAME
003680     CALL 'RPTSTU' USING WS-RPT-REQUEST,
003690         WS-STUDENT-TABLE, WS-STUDENT-COUNT,
003700         WS-STUDENT-FOUND-FLAG
003710     .
003720 P6-ALL-STUDENTS-EXIT.
003730     EXIT.
003740
003750 P6-ALL-STAFF.
003760     SET RPT-MODE-ALL TO TRUE
003770     MOVE SPACES TO WS-RPT-MATCH-NAME
003780     CALL 'RPTSTAFF' USING WS-RPT-REQUEST,
003790         WS-STAFF-TABLE, WS-STAFF-COUNT,
003800         WS-STAFF-FOUND-FLAG
003810     .
003820 P6-ALL-STAFF-EXIT.
003830     EXIT.
003840
003850 P6-ALL-ROOMS.
003860     SET RPT-MODE-ALL TO TRUE
003870     MOVE SPACES TO WS-RPT-MATCH-NAME
003880     CALL 'RPTROOM' USING WS-RPT-REQUEST,
003890         WS-ROOM-TABLE, WS-ROOM-COUNT,
003900         WS-STUDENT-TABLE, WS-STUDENT-COUNT,
003910         WS-STAFF-TABLE, WS-STAFF-COUNT
003920     .
003930 P6-ALL-ROOMS-EXIT.
003940     EXIT.
003950
003960*08/14/2001 J.K. - REQUEST #6203 ROOM_INFO DISPATCH.
003970 P7-ROOM-INFO.
003980     MOVE OPERAND-1 TO WS-ROOM-NAME-WORK
003990     SET RPT-MODE-ROOM TO TRUE
004000     MOVE OPERAND-1 TO WS-RPT-MATCH-NAME
004010     CALL 'RPTROOM' USING WS-RPT-REQUEST,
004020         WS-ROOM-TABLE, WS-ROOM-COUNT,
004030         WS-STUDENT-TABLE, WS-STUDENT-COUNT,
004040         WS-STAFF-TABLE, WS-STAFF-COUNT
004050     .
004060 P7-ROOM-INFO-EXIT.
004070     EXIT.
004080
004090 P8-ASSIGN-STUDENT.
004100     MOVE SPACES TO WS-MATCH-NAME
004110     STRING OPERAND-1 DELIMITED BY SPACE
004120            ' '       DELIMITED BY SIZE
004130            OPERAND-2 DELIMITED BY SPACE
004140         INTO WS-MATCH-NAME
004150     END-STRING
004160     MOVE OPERAND-3 TO WS-ROOM-NAME-WORK
004170     CALL 'ASGNSTU' USING WS-MATCH-NAME, WS-ROOM-NAME-WORK,
004180         WS-STUDENT-TABLE, WS-STUDENT-COUNT,
004190         WS-ROOM-TABLE, WS-ROOM-COUNT
004200     .
004210 P8-ASSIGN-STUDENT-EXIT.
004220     EXIT.
004230
004240*05/02/2004 M.A. - REQUEST #7014 ASSIGN_STAFF DISPATCH.
004250 P8-ASSIGN-STAFF.
004260     MOVE SPACES TO WS-MATCH-NAME
004270     STRING OPERAND-1 DELIMITED BY SPACE
004280            ' '       DELIMITED BY SIZE
004290            OPERAND-2 DELIMITED BY SPACE
004300         INTO WS-MATCH-NAME
004310     END-STRING
004320     MOVE OPERAND-3 TO WS-ROOM-NAME-WORK
004330     CALL 'ASGNSTF' USING WS-MATCH-NAME, WS-ROOM-NAME-WORK,
004340         WS-STAFF-TABLE, WS-STAFF-COUNT,
004350         WS-ROOM-TABLE, WS-ROOM-COUNT
004360     .
004370 P8-ASSIGN-STAFF-EXIT.
004380     EXIT.
004390
004400*05/02/2004 M.A. - REQUEST #7014 OPEN_ROOM/CLOSE_ROOM DISPATCH.
004410 P9-OPEN-ROOM.
004420     SET ROOMSTAT-OPEN TO TRUE
004430     MOVE OPERAND-1 TO WS-RMST-ROOM-NAME
004440     CALL 'ROOMSTAT' USING WS-ROOMSTAT-REQUEST,
004450         WS-ROOM-TABLE, WS-ROOM-COUNT,
004460         WS-STUDENT-TABLE, WS-STUDENT-COUNT,
004470         WS-STAFF-TABLE, WS-STAFF-COUNT
004480     .
004490 P9-OPEN-ROOM-EXIT.
004500     EXIT.
004510
004520 P9-CLOSE-ROOM.
004530     SET ROOMSTAT-CLOSE TO TRUE
004540     MOVE OPERAND-1 TO WS-RMST-ROOM-NAME
004550     CALL 'ROOMSTAT' USING WS-ROOMSTAT-REQUEST,
004560         WS-ROOM-TABLE, WS-ROOM-COUNT,
004570         WS-STUDENT-TABLE, WS-STUDENT-COUNT,
004580         WS-STAFF-TABLE, WS-STAFF-COUNT
004590     .
004600 P9-CLOSE-ROOM-EXIT.
004610     EXIT.
004620
004630 PA-MARK-PRESENT.
004640     MOVE SPACES TO WS-MATCH-NAME
004650     STRING OPERAND-1 DELIMITED BY SPACE
004660            ' '       DELIMITED BY SIZE
004670            OPERAND-2 DELIMITED BY SPACE
004680         INTO WS-MATCH-NAME
004690     END-STRING
004700     SET ATTEND-MARK-PRESENT TO TRUE
004710     MOVE WS-MATCH-NAME TO WS-ATT-MATCH-NAME
004720     CALL 'ATTEND' USING WS-ATT-REQUEST,
004730         WS-STUDENT-TABLE, WS-STUDENT-COUNT,
004740         WS-ROOM-TABLE, WS-ROOM-COUNT
004750     .
004760 PA-MARK-PRESENT-EXIT.
004770     EXIT.
004780
004790 PA-MARK-ABSENT.
004800     MOVE SPACES TO WS-MATCH-NAME
004810     STRING OPERAND-1 DELIMITED BY SPACE
004820            ' '       DELIMITED BY SIZE
004830            OPERAND-2 DELIMITED BY SPACE
004840         INTO WS-MATCH-NAME
004850     END-STRING
004860     SET ATTEND-MARK-ABSENT TO TRUE
004870     MOVE WS-MATCH-NAME TO WS-ATT-MATCH-NAME
004880     CALL 'ATTEND' USING WS-ATT-REQUEST,
004890         WS-STUDENT-TABLE, WS-STUDENT-COUNT,
004900         WS-ROOM-TABLE, WS-ROOM-COUNT
004910     .
004920 PA-MARK-ABSENT-EXIT.
004930     EXIT.
004940
004950 PB-CLOCK-IN.
004960     MOVE SPACES TO WS-MATCH-NAME
004970     STRING OPERAND-1 DELIMITED BY SPACE
004980            ' '       DELIMITED BY SIZE
004990            OPERAND-2 DELIMITED BY SPACE
005000         INTO WS-MATCH-NAME
005010     END-STRING
005020     SET CLOCK-ACTION-IN TO TRUE
005030     MOVE WS-MATCH-NAME TO WS-CLK-MATCH-NAME
005040     CALL 'CLOCKSTF' USING WS-CLK-REQUEST,
005050         WS-STAFF-TABLE, WS-STAFF-COUNT,
005060         WS-ROOM-TABLE, WS-ROOM-COUNT
005070     .
005080 PB-CLOCK-IN-EXIT.
005090     EXIT.
005100
005110 PB-CLOCK-OUT.
005120     MOVE SPACES TO WS-MATCH-NAME
005130     STRING OPERAND-1 DELIMITED BY SPACE
005140            ' '       DELIMITED BY SIZE
005150            OPERAND-2 DELIMITED BY SPACE
005160         INTO WS-MATCH-NAME
005170     END-STRING
005180     SET CLOCK-ACTION-OUT TO TRUE
005190     MOVE WS-MATCH-NAME TO WS-CLK-MATCH-NAME
005200     CALL 'CLOCKSTF' USING WS-CLK-REQUEST,
005210         WS-STAFF-TABLE, WS-STAFF-COUNT,
005220         WS-ROOM-TABLE, WS-ROOM-COUNT
005230     .
005240 PB-CLOCK-OUT-EXIT.
005250     EXIT.
005260 END PROGRAM CMDDRIV.
