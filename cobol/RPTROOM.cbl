000100*=================================================================
000110*PROGRAM.     RPTROOM.
000120*PURPOSE.     ROOM REGISTER REPORTING.  TWO CALLERS: ROOM_INFO
000130*             (ONE ROOM, NAME MATCH, PLUS THE STAFF-TO-STUDENT
000140*             RATIO LINE AND THE OCCUPANT NAME LISTS) AND
000150*             ALL_ROOMS (FULL NUMBERED ROSTER, DETAIL ONLY).
000160*=================================================================
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID.    RPTROOM.
000190 AUTHOR.        T. OYELARAN.
000200 INSTALLATION.  RIVERBEND UNIFIED SCHOOL DISTRICT -
000210                DATA PROCESSING.
000220 DATE-WRITTEN.  03/19/1998.
000230 DATE-COMPILED.
000240 SECURITY.      UNCLASSIFIED - SEE DP STANDARDS MANUAL,
000250                SECTION 4.
000260*-----------------------------------------------------------------
000270*CHANGE LOG.
000280*   03/19/1998  T.OYELARAN   ORIGINAL PROGRAM - REQUEST #5920.
000290*   11/30/1999  T.OYELARAN   Y2K COMPLIANCE REVIEW - NO TWO-DIGIT
000300*                            YEAR FIELDS IN THIS PROGRAM.
000310*   08/14/2001  J.KOSTER     ADDED THE RATIO LINE AND OCCUPANT
000320*                            NAME LISTS FOR ROOM_INFO - REQ #6203.
000330*   09/10/2004  J.KOSTER     DROPPED WS-ANY-OCCUPANTS-FLAG AND
000340*                            WS-SOME-OCCUPANTS-LISTED - SET IN P6/
000350*                            P7 BUT NEVER TESTED, LEFT OVER FROM A
000360*                            'NO OCCUPANTS' MESSAGE THAT WAS NEVER
000370*                            WRITTEN.  REQ #6203 NEVER CALLED FOR
000380*                            ONE.
000390*-----------------------------------------------------------------
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM
000440     CLASS ALPHA-VERB-CHARS IS "A" THRU "Z"
000450     SWITCH-1 IS UPSI-0 ON STATUS IS WS-TRACE-SW-ON
000460                         OFF STATUS IS WS-TRACE-SW-OFF.
000470
000480 DATA DIVISION.
000490 WORKING-STORAGE SECTION.
000500 77  WS-ROSTER-NBR                PIC 9(05) COMP VALUE ZERO.
000510 77  WS-ROOM-FOUND-FLAG           PIC X(01) VALUE 'N'.
000520     88  ROOM-WAS-FOUND               VALUE 'Y'.
000530 01  WS-MATCH-AREA.
000540     05  WS-MATCH-UC              PIC X(20).
000550     05  FILLER                   PIC X(01).
000560*REDEFINES 1 OF 3 - ONE FLAT VIEW, CLEARED BY A SINGLE MOVE.
000570 01  WS-MATCH-AREA-ALT REDEFINES WS-MATCH-AREA.
000580     05  WS-MATCH-AREA-FLAT       PIC X(21).
000590 01  WS-ENTRY-AREA.
000600     05  WS-ENTRY-UC              PIC X(20).
000610     05  FILLER                   PIC X(01).
000620*REDEFINES 2 OF 3 - ONE FLAT VIEW, CLEARED BY A SINGLE MOVE.
000630 01  WS-ENTRY-AREA-ALT REDEFINES WS-ENTRY-AREA.
000640     05  WS-ENTRY-AREA-FLAT       PIC X(21).
000650 01  WS-ROSTER-PRINT.
000660     05  WS-ROSTER-PRINT-NBR      PIC 9(05).
000670     05  FILLER                   PIC X(01).
000680*REDEFINES 3 OF 3 - CLEARS THE EDITED ROSTER NUMBER BEFORE USE.
000690 01  WS-ROSTER-PRINT-ALT REDEFINES WS-ROSTER-PRINT.
000700     05  WS-ROSTER-PRINT-FLAT     PIC X(06).
000710
000720*RATIO LINE - '<staff> staff : <students> students'.
000730 01  WS-RATIO-LINE.
000740     05  WS-RATIO-STAFF           PIC ZZ9.
000750     05  FILLER                   PIC X(07) VALUE ' staff : '.
000760     05  WS-RATIO-STUDENTS        PIC ZZ9.
000770     05  FILLER                   PIC X(09) VALUE ' students'.
000780
000790 LINKAGE SECTION.
000800 01  LK-RPT-REQUEST.
000810     05  LK-RPT-MODE              PIC X(01).
000820         88  RPT-MODE-INFO            VALUE 'I'.
000830         88  RPT-MODE-ALL             VALUE 'A'.
000840         88  RPT-MODE-ROOM            VALUE 'R'.
000850     05  LK-RPT-MATCH-NAME        PIC X(30).
000860     05  FILLER                   PIC X(05).
000870 01  LK-ROOM-TABLE.
000880     05  FILLER                   PIC X(01).
000890     COPY SCM003.
000900 77  LK-ROOM-COUNT                  PIC 9(03) COMP.
000910 01  LK-STUDENT-TABLE.
000920     05  FILLER                   PIC X(01).
000930     COPY SCM001.
000940 77  LK-STUDENT-COUNT               PIC 9(03) COMP.
000950 01  LK-STAFF-TABLE.
000960     05  FILLER                   PIC X(01).
000970     COPY SCM002.
000980 77  LK-STAFF-COUNT                 PIC 9(03) COMP.
000990
001000 PROCEDURE DIVISION USING LK-RPT-REQUEST, LK-ROOM-TABLE,
001010     LK-ROOM-COUNT, LK-STUDENT-TABLE, LK-STUDENT-COUNT,
001020     LK-STAFF-TABLE, LK-STAFF-COUNT.
001030 MAIN-PROCEDURE.
001040     EVALUATE TRUE
001050         WHEN RPT-MODE-ROOM
001060             PERFORM P1-REPORT-ONE THRU P1-REPORT-ONE-EXIT
001070         WHEN RPT-MODE-ALL
001080             PERFORM P2-REPORT-ALL THRU P2-REPORT-ALL-EXIT
001090     END-EVALUATE
001100     PERFORM P0-FIM
001110     .
001120 P0-FIM.
001130     GOBACK.
001140
001150*08/14/2001 J.K. - ROOM_INFO PATH - DETAIL, RATIO, OCCUPANTS.
001160 P1-REPORT-ONE.
001170     MOVE SPACES TO WS-MATCH-AREA-FLAT
001180     MOVE LK-RPT-MATCH-NAME(1:20) TO WS-MATCH-UC
001190     INSPECT WS-MATCH-UC CONVERTING
001200         "abcdefghijklmnopqrstuvwxyz"
001210         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001220     MOVE 'N' TO WS-ROOM-FOUND-FLAG
001230     PERFORM P3-FIND-ROOM THRU P3-FIND-ROOM-EXIT
001240         VARYING IDX-ROOM FROM 1 BY 1
001250         UNTIL IDX-ROOM > LK-ROOM-COUNT
001260            OR ROOM-WAS-FOUND
001270     IF NOT ROOM-WAS-FOUND
001280         DISPLAY 'Room ' LK-RPT-MATCH-NAME ' not found!'
001290         GO TO P1-REPORT-ONE-EXIT
001300     END-IF
001310     PERFORM P4-PRINT-DETAIL THRU P4-PRINT-DETAIL-EXIT
001320     MOVE ROOM-STAFF-COUNT(IDX-ROOM) TO WS-RATIO-STAFF
001330     MOVE ROOM-STUDENT-COUNT(IDX-ROOM) TO WS-RATIO-STUDENTS
001340     DISPLAY WS-RATIO-LINE
001350     DISPLAY 'Students in room:'
001360     PERFORM P6-LIST-STUDENT-OCCUPANT THRU
001370             P6-LIST-STUDENT-OCCUPANT-EXIT
001380         VARYING IDX-STUDENT FROM 1 BY 1
001390         UNTIL IDX-STUDENT > LK-STUDENT-COUNT
001400     DISPLAY 'Staff in room:'
001410     PERFORM P7-LIST-STAFF-OCCUPANT THRU
001420             P7-LIST-STAFF-OCCUPANT-EXIT
001430         VARYING IDX-STAFF FROM 1 BY 1
001440         UNTIL IDX-STAFF > LK-STAFF-COUNT
001450     .
001460 P1-REPORT-ONE-EXIT.
001470     EXIT.
001480
001490 P3-FIND-ROOM.
001500     MOVE SPACES TO WS-ENTRY-AREA-FLAT
001510     MOVE ROOM-NAME(IDX-ROOM) TO WS-ENTRY-UC
001520     INSPECT WS-ENTRY-UC CONVERTING
001530         "abcdefghijklmnopqrstuvwxyz"
001540         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001550     IF WS-ENTRY-UC = WS-MATCH-UC
001560         SET ROOM-WAS-FOUND TO TRUE
001570     END-IF
001580     .
001590 P3-FIND-ROOM-EXIT.
001600     EXIT.
001610
001620*ONE LINE PER STUDENT CURRENTLY ASSIGNED TO THE MATCHED ROOM.
001630 P6-LIST-STUDENT-OCCUPANT.
001640     IF LOCATION(IDX-STUDENT) = ROOM-NAME(IDX-ROOM)
001650         DISPLAY '  ' STUDENT-NAME(IDX-STUDENT)
001660     END-IF
001670     .
001680 P6-LIST-STUDENT-OCCUPANT-EXIT.
001690     EXIT.
001700
001710*ONE LINE PER STAFF MEMBER CURRENTLY ASSIGNED TO THE MATCHED
001720*ROOM.
001730 P7-LIST-STAFF-OCCUPANT.
001740     IF STAFF-LOCATION(IDX-STAFF) = ROOM-NAME(IDX-ROOM)
001750         DISPLAY '  ' STAFF-NAME(IDX-STAFF)
001760     END-IF
001770     .
001780 P7-LIST-STAFF-OCCUPANT-EXIT.
001790     EXIT.
001800
001810 P2-REPORT-ALL.
001820     IF LK-ROOM-COUNT = ZERO
001830         DISPLAY 'No Rooms!'
001840         GO TO P2-REPORT-ALL-EXIT
001850     END-IF
001860     MOVE ZERO TO WS-ROSTER-NBR
001870     PERFORM P5-REPORT-ROSTER-ENTRY THRU
001880             P5-REPORT-ROSTER-ENTRY-EXIT
001890         VARYING IDX-ROOM FROM 1 BY 1
001900         UNTIL IDX-ROOM > LK-ROOM-COUNT
001910     .
001920 P2-REPORT-ALL-EXIT.
001930     EXIT.
001940
001950 P5-REPORT-ROSTER-ENTRY.
001960     ADD 1 TO WS-ROSTER-NBR
001970     MOVE SPACES TO WS-ROSTER-PRINT-FLAT
001980     MOVE WS-ROSTER-NBR TO WS-ROSTER-PRINT-NBR
001990     DISPLAY '----- Room ' WS-ROSTER-PRINT-NBR ' -----'
002000     PERFORM P4-PRINT-DETAIL THRU P4-PRINT-DETAIL-EXIT
002010     .
002020 P5-REPORT-ROSTER-ENTRY-EXIT.
002030     EXIT.
002040
002050 P4-PRINT-DETAIL.
002060     DISPLAY 'Room Name: ' ROOM-NAME(IDX-ROOM)
002070     DISPLAY 'Student Capacity: ' ROOM-CAPACITY(IDX-ROOM)
002080     DISPLAY 'Current Students: '
002090             ROOM-STUDENT-COUNT(IDX-ROOM)
002100     DISPLAY 'Current Staff: ' ROOM-STAFF-COUNT(IDX-ROOM)
002110     IF ROOM-IS-CLOSED(IDX-ROOM)
002120         DISPLAY 'Is Closed: Yes'
002130     ELSE
002140         DISPLAY 'Is Closed: No'
002150     END-IF
002160     .
002170 P4-PRINT-DETAIL-EXIT.
002180     EXIT.
002190 END PROGRAM RPTROOM.
